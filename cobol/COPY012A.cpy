000100      *================================================================*
000200      * DESCRICAO..: BOOK DO CAMINHAO GRANDE (ESTACAO DE TRANSFERENCIA)
000300      * PROGRAMADOR: JOSE ROBERTO - COBOLDICAS
000400      * DATA.......: 03/02/2026
000500      * TAMANHO....: 00013
000600      *----------------------------------------------------------------*
000700      * SIML-LTRUCK-ID          = NUMERO SEQUENCIAL DO CAMINHAO GRANDE
000800      * SIML-LTRUCK-CAP-MAX     = CAPACIDADE MAXIMA FIXA (20 TONELADAS)
000900      * SIML-LTRUCK-CARGA-ATUAL = CARGA CONSOLIDADA ATUAL (TONELADAS)
001000      * SIML-LTRUCK-CARREG-FG   = "Y"/"N" CAMINHAO EM OPERACAO
001100      *----------------------------------------------------------------*
001200      * MANUTENCAO:
001300      *  03/02/2026 JR CH00231 BOOK CRIADO P/ SIMULADOR DE COLETA
001400      *================================================================*
001500       01  COPY012A-HEADER.
001600        05  COPY012A-COD-BOOK           PIC X(08) VALUE 'COPY012A'.
001700        05  COPY012A-TAM-BOOK           PIC 9(05) VALUE 00013.
001800
001900       01  SIML-LTRUCK-REGISTRO.
002000        05  SIML-LTRUCK-ID              PIC 9(04) COMP.
002100        05  SIML-LTRUCK-CAP-MAX         PIC 9(04) VALUE 0020.
002200        05  SIML-LTRUCK-CARGA-ATUAL     PIC 9(04).
002300        05  SIML-LTRUCK-CARREG-FG       PIC X(01).
002400          88 SIML-LTRUCK-CARREGADO           VALUE 'Y'.
002500          88 SIML-LTRUCK-DESCARREGADO        VALUE 'N'.
002600        05  FILLER                      PIC X(02).
