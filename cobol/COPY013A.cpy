000100      *================================================================*
000200      * DESCRICAO..: BOOK DAS ESTACOES DE TRANSFERENCIA E FILA DE ESPERA
000300      * PROGRAMADOR: JOSE ROBERTO - COBOLDICAS
000400      * DATA.......: 03/02/2026
000500      * TAMANHO....: 00046
000600      *----------------------------------------------------------------*
000700      * SIML-STA-NOME           = NOME DA ESTACAO (Estacao A / Estacao B)
000800      * SIML-STA-LTRUCK         = CAMINHAO GRANDE ATUAL DA ESTACAO
000900      *----------------------------------------------------------------*
001000      * SIML-FILA-TRUCK-ID      = ID DO CAMINHAO PEQUENO NA FILA
001100      * SIML-FILA-TMP-ENTRADA   = HORARIO DE ENTRADA NA FILA (MINUTOS)
001200      *----------------------------------------------------------------*
001300      * OBS.: A FILA DE ESPERA (SIML-FILA-TABELA) E UNICA PARA TODO O
001400      * PROCESSO - AS DUAS ESTACOES COMPARTILHAM A MESMA FILA, CONFORME
001500      * O PROGRAMA ORIGINAL (CLASSE ESTATICA EstacaoDeTransferencia).
001600      *----------------------------------------------------------------*
001700      * MANUTENCAO:
001800      *  03/02/2026 JR CH00231 BOOK CRIADO P/ SIMULADOR DE COLETA
001900      *================================================================*
002000       01  COPY013A-HEADER.
002100        05  COPY013A-COD-BOOK           PIC X(08) VALUE 'COPY013A'.
002200        05  COPY013A-TAM-BOOK           PIC 9(05) VALUE 00046.
002300
002400      *    DUAS ESTACOES DE TRANSFERENCIA (Estacao A, Estacao B)
002500       01  SIML-STA-TABELA.
002600        05  SIML-STA-QTDE               PIC 9(02) COMP VALUE 2.
002700        05  SIML-STA-ITEM OCCURS 2 TIMES INDEXED BY SIML-STA-IDX.
002800         10 SIML-STA-NOME               PIC X(10).
002900         10 SIML-STA-LTRUCK.
003000           15 SIML-STA-LT-ID            PIC 9(04) COMP.
003100           15 SIML-STA-LT-CAP-MAX       PIC 9(04).
003200           15 SIML-STA-LT-CARGA-ATUAL   PIC 9(04).
003300           15 SIML-STA-LT-CARREG-FG     PIC X(01).
003400         10 FILLER                      PIC X(08).
003500
003600      *    FILA UNICA DE CAMINHOES PEQUENOS AGUARDANDO VAGA NO CAMINHAO
003700      *    GRANDE (Fila TAD, compartilhada entre as duas estacoes)
003800       01  SIML-FILA-TABELA.
003900        05  SIML-FILA-CABECA            PIC 9(02) COMP VALUE ZEROS.
004000        05  SIML-FILA-CAUDA             PIC 9(02) COMP VALUE ZEROS.
004100        05  SIML-FILA-QTDE              PIC 9(02) COMP VALUE ZEROS.
004200        05  SIML-FILA-ITEM OCCURS 30 TIMES INDEXED BY SIML-FILA-IDX.
004300         10 SIML-FILA-TRUCK-ID          PIC X(04).
004400         10 SIML-FILA-TMP-ENTRADA       PIC 9(06).
004500         10 FILLER                      PIC X(02).
