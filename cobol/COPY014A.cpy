000100      *================================================================*
000200      * DESCRICAO..: BOOK DA AGENDA DE EVENTOS DO SIMULADOR
000300      * PROGRAMADOR: JOSE ROBERTO - COBOLDICAS
000400      * DATA.......: 03/02/2026
000500      * TAMANHO....: 00046
000600      *----------------------------------------------------------------*
000700      * EVT-TIPO     = TIPO DO EVENTO (COLETA, TRANSFERENCIA,
000800      *                CHEGADA-ESTACAO, GERACAO-CAM-GRANDE,
000900      *                GERACAO-LIXO)
001000      * EVT-TEMPO    = HORARIO SIMULADO DO EVENTO (MINUTOS DESDE 07:00)
001100      * EVT-TRUCK-ID = CAMINHAO PEQUENO ENVOLVIDO (BRANCO SE N/A)
001200      * EVT-ZONA     = ZONA ENVOLVIDA (BRANCO SE N/A)
001300      * EVT-ESTACAO  = ESTACAO ENVOLVIDA (BRANCO SE N/A)
001400      *----------------------------------------------------------------*
001500      * OBS.: A AGENDA (Lista TAD / GerenciadorAgenda) E MANTIDA EM
001600      * ORDEM ASCENDENTE DE EVT-TEMPO POR INSERCAO ORDENADA - NAO USAR
001700      * SORT, O CRITERIO DE DESEMPATE EXIGE ORDEM ESTAVEL DE INSERCAO.
001800      *----------------------------------------------------------------*
001900      * MANUTENCAO:
002000      *  03/02/2026 JR CH00231 BOOK CRIADO P/ SIMULADOR DE COLETA
002100      *================================================================*
002200       01  COPY014A-HEADER.
002300        05  COPY014A-COD-BOOK           PIC X(08) VALUE 'COPY014A'.
002400        05  COPY014A-TAM-BOOK           PIC 9(05) VALUE 00046.
002500
002600       01  SIML-EVT-REGISTRO.
002700        05  EVT-TIPO                    PIC X(20).
002800          88 EVT-TIPO-COLETA                 VALUE 'COLETA'.
002900          88 EVT-TIPO-TRANSFERENCIA          VALUE 'TRANSFERENCIA'.
003000          88 EVT-TIPO-CHEGADA-ESTACAO        VALUE 'CHEGADA-ESTACAO'.
003100          88 EVT-TIPO-GERACAO-CAM-GRANDE     VALUE 'GERACAO-CAM-GRANDE'.
003200          88 EVT-TIPO-GERACAO-LIXO           VALUE 'GERACAO-LIXO'.
003300        05  EVT-TEMPO                   PIC 9(06).
003400        05  EVT-TRUCK-ID                PIC X(04).
003500        05  EVT-ZONA                    PIC X(10).
003600        05  EVT-ESTACAO                 PIC X(10).
003700        05  FILLER                      PIC X(06).
003800
003900      *    AGENDA DE EVENTOS (GerenciadorAgenda) - TABELA ORDENADA POR
004000      *    EVT-TEMPO ASCENDENTE, MANTIDA POR INSERCAO (AGN0010A)
004100       01  SIML-AGENDA-TABELA.
004200        05  SIML-AGENDA-QTDE            PIC 9(04) COMP VALUE ZEROS.
004300        05  SIML-AGENDA-ITEM OCCURS 500 TIMES
004400                             INDEXED BY SIML-AGENDA-IDX.
004500         10 AGDA-TIPO                   PIC X(20).
004600         10 AGDA-TEMPO                  PIC 9(06).
004700         10 AGDA-TRUCK-ID               PIC X(04).
004800         10 AGDA-ZONA                   PIC X(10).
004900         10 AGDA-ESTACAO                PIC X(10).
005000         10 FILLER                      PIC X(06).
