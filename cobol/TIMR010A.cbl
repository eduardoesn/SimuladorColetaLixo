000100      ******************************************************************
000200      * PROGRAMADOR: JOSE ROBERTO - COBOLDICAS
000300      * DATA.......: 02/09/1992
000400      * DESCRICAO..: CALCULOS DE TEMPO DO SIMULADOR DE COLETA - HORARIO
000500      *              DE PICO, TEMPO REAL DE VIAGEM MINUTO A MINUTO E
000600      *              TIMER DETALHADO (COLETA/DESLOCAMENTO/EXTRA)
000700      * NOME.......: TIMR010A
000800      ******************************************************************
000900       IDENTIFICATION DIVISION.
001000       PROGRAM-ID.    TIMR010A.
001100       AUTHOR.        JOSE ROBERTO.
001200       INSTALLATION.  PMT-SLU TERESINA.
001300       DATE-WRITTEN.  02/09/1992.
001400       DATE-COMPILED.
001500       SECURITY.      USO INTERNO - PMT-SLU.
001600      *----------------------------------------------------------------*
001700      * HISTORICO DE MANUTENCAO                                        *
001800      *----------------------------------------------------------------*
001900      * 02/09/1992 JR  OS92-099  PROGRAMA ORIGINAL - ROTINA DE CALCULO
002000      *                          DE TEMPO (VALIDACAO DE MEDIA ADAPTADA
002100      *                          DO MODULO CALCMD01).
002200      * 20/01/1993 JR  OS93-006  INCLUIDA DETECCAO DE HORARIO DE PICO.
002300      * 11/07/1994 MSF OS94-039  INCLUIDO CALCULO DE TEMPO REAL DE
002400      *                          VIAGEM MINUTO A MINUTO COM MULTIPLI-
002500      *                          CADOR DE PICO (1,5X).
002600      * 02/02/1996 MSF OS96-011  GERADOR PSEUDO-ALEATORIO PROPRIO
002700      *                          (CONGRUENCIA LINEAR) PARA NAO DEPENDER
002800      *                          DE ROTINA EXTERNA DE SORTEIO.
002900      * 19/05/1998 RQP Y2K-0031  VIRADA DO SECULO - CAMPOS DE HORARIO
003000      *                          SAO MINUTOS DECORRIDOS, SEM DATA -
003100      *                          CONFIRMADO SEM IMPACTO DE ANO 2000.
003200      * 30/09/1998 RQP Y2K-0031  TESTE DE REGRESSAO PARA VIRADA DO
003300      *                          SECULO CONCLUIDO - SEM ALTERACAO.
003400      * 17/02/2001 CAB OS01-009  PADRONIZADO NOME DE PARAGRAFOS.
003500      * 14/08/2007 CAB OS07-037  CORRIGIDO ARREDONDAMENTO DO MULTI-
003600      *                          PLICADOR DE PICO (ROUNDED, NAO TRUNCA).
003700      * 21/03/2015 WLS CH02290   INCLUIDO CALCULO DO TEMPO EXTRA DE
003800      *                          CAMINHAO CARREGADO (METADE DO DESLO-
003900      *                          CAMENTO, TRUNCADO).
004000      * 03/02/2026 JR  CH00231   MODULO ADAPTADO PARA O NOVO SIMULADOR
004100      *                          DE COLETA DE LIXO (ZONAS/ESTACOES).
004200      *----------------------------------------------------------------*
004300       ENVIRONMENT DIVISION.
004400       CONFIGURATION SECTION.
004500       SPECIAL-NAMES.
004600           C01 IS TOP-OF-FORM
004700           CLASS MAIUSCULAS IS "A" THRU "Z"
004800           UPSI-0 ON STATUS IS TMR-UPSI-DEPURACAO.
004900
005000       DATA DIVISION.
005100       FILE SECTION.
005200
005300       WORKING-STORAGE SECTION.
005400       77  WRK-TEMPO-SIMULADO           PIC 9(06) COMP VALUE ZEROS.
005500       77  WRK-TEMPO-FINAL              PIC 9(06) COMP VALUE ZEROS.
005600       77  WRK-EM-PICO-FG               PIC X(01) VALUE 'N'.
005700       77  WRK-INCREMENTO               PIC 9(04) COMP VALUE ZEROS.
005800       77  WRK-FAIXA                    PIC 9(04) COMP VALUE ZEROS.
005900       77  WRK-RESTO                    PIC 9(09) COMP VALUE ZEROS.
006000
006100      *    CONTROLE DO LACO MINUTO-A-MINUTO DE calcularTempoRealDeViagem
006200       01  WRK-CONTADOR-MIN-X           PIC 9(06) COMP VALUE ZEROS.
006300       01  WRK-CONTADOR-MIN REDEFINES WRK-CONTADOR-MIN-X PIC 9(06).
006400       01  WRK-HORA-CALC-X              PIC 9(04) COMP VALUE ZEROS.
006500       01  WRK-HORA-CALC REDEFINES WRK-HORA-CALC-X PIC 9(04).
006600       01  WRK-MULTIPLICADOR            PIC 9(01)V9(01) VALUE ZEROS.
006700
006800      *    GERADOR PSEUDO-ALEATORIO (CONGRUENCIA LINEAR)
006900       01  WRK-SEED-X                   PIC 9(09) COMP VALUE 017171.
007000       01  WRK-SEED REDEFINES WRK-SEED-X PIC 9(09).
007100
007200       01  WRK-MENSAGEM                 PIC X(60) VALUE SPACES.
007300
007400       LINKAGE SECTION.
007500       01  LK-TMR-FUNCAO                PIC X(01).
007600           88  LK-TMR-PICO                  VALUE 'P'.
007700           88  LK-TMR-VIAGEM                VALUE 'M'.
007800           88  LK-TMR-DETALHADO             VALUE 'D'.
007900           88  LK-TMR-ALEATORIO             VALUE 'R'.
008000       01  LK-TMR-ERRO                  PIC X(01).
008100           88  LK-TMR-COM-ERRO              VALUE 'S'.
008200       01  LK-TMR-TEMPO-ATUAL           PIC 9(06).
008300       01  LK-TMR-DURACAO-BASE          PIC 9(06).
008400       01  LK-TMR-TEMPO-REAL            PIC 9(06).
008500       01  LK-TMR-CARGA                 PIC 9(04).
008600       01  LK-TMR-CARREGADO-FG          PIC X(01).
008700           88  LK-TMR-CARREGADO             VALUE 'Y'.
008800       01  LK-TMR-EM-PICO-FG            PIC X(01).
008900       01  LK-TMR-MIN                   PIC 9(04).
009000       01  LK-TMR-MAX                   PIC 9(04).
009100       01  LK-TMR-ALEATORIO-VALOR       PIC 9(04).
009200      *    TIMERDETALHADO DE SAIDA (calcularTimerDetalhado)
009300           COPY COPY015A.
009400
009500      *================================================================*
009600       PROCEDURE DIVISION USING LK-TMR-FUNCAO LK-TMR-ERRO
009700           LK-TMR-TEMPO-ATUAL LK-TMR-DURACAO-BASE LK-TMR-TEMPO-REAL
009800           LK-TMR-CARGA LK-TMR-CARREGADO-FG LK-TMR-EM-PICO-FG
009900           LK-TMR-MIN LK-TMR-MAX LK-TMR-ALEATORIO-VALOR
010000           COPY015A-REGISTRO.
010100      *================================================================*
010200
010300      *----------------------------------------------------------------*
010400      *    PROCESSAMENTO PRINCIPAL - DESPACHA CONFORME A FUNCAO PEDIDA
010500      *----------------------------------------------------------------*
010600      *> cobol-lint CL002 0000-processar
010700       0000-PROCESSAR                   SECTION.
010800      *----------------------------------------------------------------*
010900           MOVE 'N'                     TO LK-TMR-ERRO
011000
011100           EVALUATE TRUE
011200               WHEN LK-TMR-PICO
011300                   PERFORM 0100-VERIFICAR-PICO     THRU 0100-EXIT
011400               WHEN LK-TMR-VIAGEM
011500                   PERFORM 0200-CALC-TEMPO-REAL     THRU 0200-EXIT
011600               WHEN LK-TMR-DETALHADO
011700                   PERFORM 0300-CALC-TIMER-DETALHE  THRU 0300-EXIT
011800               WHEN LK-TMR-ALEATORIO
011900                   PERFORM 0400-GERAR-ALEATORIO     THRU 0400-EXIT
012000               WHEN OTHER
012100                   DISPLAY 'TIMR010A - FUNCAO INVALIDA: ' LK-TMR-FUNCAO
012200                   MOVE 'S'              TO LK-TMR-ERRO
012300           END-EVALUATE
012400
012500           GOBACK
012600           .
012700      *----------------------------------------------------------------*
012800      *> cobol-lint CL002 0000-end
012900       0000-END.                        EXIT.
013000
013100      *----------------------------------------------------------------*
013200      *    isHorarioDePico(hora) - 7<=HORA<9 (PICO MANHA) OU
013300      *    17<=HORA<19 (PICO TARDE). ENTRADA E' O CAMPO PASSADO PELO
013400      *    CHAMADOR NO SEU PROPRIO SIGNIFICADO DE "HORA" (VER OBS. NO
013500      *    PARAGRAFO 0300 - NAO HOMOGENEIZAR).
013600      *----------------------------------------------------------------*
013700       0100-VERIFICAR-PICO              SECTION.
013800      *----------------------------------------------------------------*
013900           MOVE LK-TMR-TEMPO-ATUAL      TO WRK-HORA-CALC
014000           PERFORM 0550-CALC-PICO-HORA THRU 0550-EXIT
014100           MOVE WRK-EM-PICO-FG          TO LK-TMR-EM-PICO-FG
014200           .
014300      *----------------------------------------------------------------*
014400       0100-EXIT.                       EXIT.
014500      *----------------------------------------------------------------*
014600
014700      *----------------------------------------------------------------*
014800      *    calcularTempoRealDeViagem - SIMULA MINUTO A MINUTO A
014900      *    DURACAO-BASE, APLICANDO O MULTIPLICADOR DE PICO (1,5X,
015000      *    ARREDONDADO) OU FORA DE PICO (1,0X) A CADA MINUTO.
015100      *----------------------------------------------------------------*
015200       0200-CALC-TEMPO-REAL             SECTION.
015300      *----------------------------------------------------------------*
015400           MOVE LK-TMR-TEMPO-ATUAL      TO WRK-TEMPO-SIMULADO
015500           MOVE ZEROS                   TO WRK-TEMPO-FINAL
015600
015700           PERFORM 0210-ITERAR-MINUTO THRU 0210-EXIT
015800               VARYING WRK-CONTADOR-MIN FROM 1 BY 1
015900               UNTIL WRK-CONTADOR-MIN GREATER LK-TMR-DURACAO-BASE
016000
016100           MOVE WRK-TEMPO-FINAL         TO LK-TMR-TEMPO-REAL
016200           .
016300      *----------------------------------------------------------------*
016400       0200-EXIT.                       EXIT.
016500      *----------------------------------------------------------------*
016600
016700       0210-ITERAR-MINUTO               SECTION.
016800           COMPUTE WRK-HORA-CALC = 7 + (WRK-TEMPO-SIMULADO / 60)
016900           PERFORM 0550-CALC-PICO-HORA THRU 0550-EXIT
017000
017100           IF WRK-EM-PICO-FG EQUAL 'S'
017200               MOVE 1.5                 TO WRK-MULTIPLICADOR
017300           ELSE
017400               MOVE 1.0                 TO WRK-MULTIPLICADOR
017500           END-IF
017600
017700           COMPUTE WRK-INCREMENTO ROUNDED = 1 * WRK-MULTIPLICADOR
017800           ADD WRK-INCREMENTO           TO WRK-TEMPO-FINAL
017900           ADD 1                        TO WRK-TEMPO-SIMULADO
018000           .
018100       0210-EXIT.                       EXIT.
018200
018300      *----------------------------------------------------------------*
018400      *    calcularTimerDetalhado - NOTA: O PICO AQUI E' VERIFICADO
018500      *    PASSANDO tempoAtual DIRETO PARA A VERIFICACAO DE PICO, SEM
018600      *    CONVERTER PARA HORA (7+MIN/60) COMO NO PARAGRAFO 0210. ISTO
018700      *    REPRODUZ O PROGRAMA ORIGINAL E NAO E' PARA CORRIGIR.
018800      *----------------------------------------------------------------*
018900       0300-CALC-TIMER-DETALHE          SECTION.
019000      *----------------------------------------------------------------*
019100           MOVE LK-TMR-TEMPO-ATUAL      TO WRK-HORA-CALC
019200           PERFORM 0550-CALC-PICO-HORA THRU 0550-EXIT
019300
019400           IF WRK-EM-PICO-FG EQUAL 'S'
019500               MOVE 30                  TO LK-TMR-MIN
019600               MOVE 60                  TO LK-TMR-MAX
019700           ELSE
019800               MOVE 20                  TO LK-TMR-MIN
019900               MOVE 40                  TO LK-TMR-MAX
020000           END-IF
020100
020200           PERFORM 0400-GERAR-ALEATORIO THRU 0400-EXIT
020300           MOVE LK-TMR-ALEATORIO-VALOR  TO LK-TMR-DURACAO-BASE
020400           PERFORM 0200-CALC-TEMPO-REAL THRU 0200-EXIT
020500           MOVE LK-TMR-TEMPO-REAL       TO TD-TEMPO-DESLOCAMENTO
020600
020700           COMPUTE TD-TEMPO-COLETA = LK-TMR-CARGA * 10
020800
020900           IF LK-TMR-CARREGADO
021000               COMPUTE TD-TEMPO-EXTRA-CARREG = TD-TEMPO-DESLOCAMENTO
021100                                              * 0.5
021200           ELSE
021300               MOVE ZEROS               TO TD-TEMPO-EXTRA-CARREG
021400           END-IF
021500
021600           COMPUTE TD-TEMPO-TOTAL = TD-TEMPO-COLETA
021700                                   + TD-TEMPO-DESLOCAMENTO
021800                                   + TD-TEMPO-EXTRA-CARREG
021900           .
022000      *----------------------------------------------------------------*
022100       0300-EXIT.                       EXIT.
022200      *----------------------------------------------------------------*
022300
022400      *----------------------------------------------------------------*
022500      *    GERADOR PSEUDO-ALEATORIO UNIFORME EM [LK-TMR-MIN,LK-TMR-MAX]
022600      *    (CONGRUENCIA LINEAR - SEM FUNCAO INTRINSECA DE SORTEIO)
022700      *----------------------------------------------------------------*
022800       0400-GERAR-ALEATORIO             SECTION.
022900      *----------------------------------------------------------------*
023000           ADD LK-TMR-TEMPO-ATUAL TO WRK-SEED
023100
023200           COMPUTE WRK-SEED = (WRK-SEED * 31 + 7) -
023300               ((WRK-SEED * 31 + 7) / 32749 * 32749)
023400
023500           COMPUTE WRK-FAIXA = LK-TMR-MAX - LK-TMR-MIN + 1
023600           COMPUTE WRK-RESTO = WRK-SEED -
023700               ((WRK-SEED / WRK-FAIXA) * WRK-FAIXA)
023800           COMPUTE LK-TMR-ALEATORIO-VALOR = LK-TMR-MIN + WRK-RESTO
023900           .
024000      *----------------------------------------------------------------*
024100       0400-EXIT.                       EXIT.
024200      *----------------------------------------------------------------*
024300
024400       0550-CALC-PICO-HORA              SECTION.
024500           IF WRK-HORA-CALC NOT LESS 7 AND WRK-HORA-CALC LESS 9
024600               MOVE 'S'                 TO WRK-EM-PICO-FG
024700           ELSE
024800               IF WRK-HORA-CALC NOT LESS 17 AND WRK-HORA-CALC LESS 19
024900                   MOVE 'S'             TO WRK-EM-PICO-FG
025000               ELSE
025100                   MOVE 'N'             TO WRK-EM-PICO-FG
025200               END-IF
025300           END-IF
025400           .
025500       0550-EXIT.                       EXIT.
