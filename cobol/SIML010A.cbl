000100      ******************************************************************
000200      * PROGRAMADOR: JOSE ROBERTO - COBOLDICAS
000300      * DATA.......: 20/01/1988
000400      * DESCRICAO..: PROGRAMA PRINCIPAL DO SIMULADOR DE COLETA DE LIXO
000500      *              DA PMT-SLU - MONTA ZONAS/ESTACOES/FROTA, DRENA A
000600      *              AGENDA DE EVENTOS ATE O FIM E IMPRIME O RELATORIO
000700      *              FINAL DE FECHAMENTO DO DIA.
000800      * NOME.......: SIML010A
000900      ******************************************************************
001000       IDENTIFICATION DIVISION.
001100       PROGRAM-ID.    SIML010A.
001200       AUTHOR.        JOSE ROBERTO.
001300       INSTALLATION.  PMT-SLU TERESINA.
001400       DATE-WRITTEN.  20/01/1988.
001500       DATE-COMPILED.
001600       SECURITY.      USO INTERNO - PMT-SLU.
001700      *----------------------------------------------------------------*
001800      * HISTORICO DE MANUTENCAO                                        *
001900      *----------------------------------------------------------------*
002000      * 20/01/1988 JR  OS88-002  PROGRAMA ORIGINAL - CADASTRO DE
002100      *                          USUARIO (TELA + ARQUIVO SEQUENCIAL).
002200      * 06/02/1989 JR  OS89-009  INCLUIDA GRAVACAO DO ARQUIVO MESTRE E
002300      *                          RELATORIO DE CONFERENCIA.
002400      * 09/02/1993 MSF OS93-012  PADRONIZADO TRATAMENTO DE ARQUIVO SEM
002500      *                          REGISTROS (MENSAGEM DE AVISO).
002600      * 19/05/1998 RQP Y2K-0034  VIRADA DO SECULO - SEM CAMPOS DE DATA
002700      *                          CRITICOS NESTE MODULO - CONFIRMADO SEM
002800      *                          IMPACTO.
002900      * 30/09/1998 RQP Y2K-0034  TESTE DE REGRESSAO CONCLUIDO - SEM
003000      *                          ALTERACAO.
003100      * 17/02/2001 CAB OS01-012  PADRONIZADO NOME DE PARAGRAFOS.
003200      * 03/02/2026 JR  CH00231   MODULO TOTALMENTE REESCRITO PARA SER O
003300      *                          DRIVER PRINCIPAL DO NOVO SIMULADOR DE
003400      *                          COLETA DE LIXO (SUBSTITUI O ANTIGO
003500      *                          CADASTRO DE USUARIO). CHAMA LEFR010A,
003600      *                          ROTA010A, AGN0010A, TIMR010A, ESTA010A
003700      *                          E RELX010A. RELOGIO SIMULADO COMECA EM
003800      *                          07:00.
003900      * 10/02/2026 JR  CH00238   AJUSTADA A RODADA DE GERACAO-DE-LIXO
004000      *                          INICIAL PARA USAR A MESMA ROTINA DO
004100      *                          EVENTO GERACAO-LIXO (PARAGRAFO 7010),
004200      *                          EVITANDO CODIGO DUPLICADO.
004300      *----------------------------------------------------------------*
004400       ENVIRONMENT DIVISION.
004500       CONFIGURATION SECTION.
004600       SPECIAL-NAMES.
004700           C01 IS TOP-OF-FORM
004800           CLASS MAIUSCULAS IS "A" THRU "Z"
004900           UPSI-0 ON STATUS IS SIML-UPSI-DEPURACAO.
005000
005100       DATA DIVISION.
005200       FILE SECTION.
005300
005400       WORKING-STORAGE SECTION.
005500       77  WRK-ZONA-LOC-IDX             PIC 9(02) COMP VALUE ZEROS.
005600       77  WRK-STA-LOC-IDX              PIC 9(02) COMP VALUE ZEROS.
005700       77  WRK-ACHOU-FG                 PIC X(01) VALUE 'N'.
005800       77  WRK-HEADROOM                 PIC 9(04) COMP VALUE ZEROS.
005900       77  WRK-COLETADO                 PIC 9(04) COMP VALUE ZEROS.
006000
006100      *----------------------------------------------------------------*
006200      *    TABELAS CANONICAS DO SIMULADOR - VIVEM AQUI E SAO PASSADAS
006300      *    POR REFERENCIA A CADA SUBROTINA CHAMADA
006400      *----------------------------------------------------------------*
006500           COPY COPY010A.
006600           COPY COPY011A.
006700           COPY COPY013A.
006800           COPY COPY014A.
006900           COPY COPY015A.
007000
007100      *----------------------------------------------------------------*
007200      *    INDICES E CONTADORES DE TRABALHO
007300      *----------------------------------------------------------------*
007400       01  WRK-IND-ZONA-X               PIC 9(02) COMP VALUE ZEROS.
007500       01  WRK-IND-ZONA REDEFINES WRK-IND-ZONA-X PIC 9(02).
007600       01  WRK-TRUCK-LOC-IDX-X          PIC 9(03) COMP VALUE ZEROS.
007700       01  WRK-TRUCK-LOC-IDX REDEFINES WRK-TRUCK-LOC-IDX-X PIC 9(03).
007800       01  WRK-EVT-COUNT-X              PIC 9(06) COMP VALUE ZEROS.
007900       01  WRK-EVT-COUNT REDEFINES WRK-EVT-COUNT-X PIC 9(06).
008000
008100      *----------------------------------------------------------------*
008200      *    CAMPOS-PONTE PARA AS CHAMADAS DE SUBROTINA
008300      *----------------------------------------------------------------*
008400       01  WRK-LEFR-FUNCAO              PIC X(01) VALUE SPACES.
008500       01  WRK-LEFR-ERRO                PIC X(01) VALUE SPACES.
008600       01  WRK-LEFR-QTDE-CLASSES        PIC 9(02) COMP VALUE ZEROS.
008700       01  WRK-LEFR-TABELA-CLASSES.
008800           05  WRK-LEFR-CLASSE          OCCURS 10 TIMES
008900                                         INDEXED BY WRK-LEFR-IDX.
009000               10  WRK-LEFR-CL-QTD-CAMINHOES  PIC 9(02) COMP.
009100               10  WRK-LEFR-CL-VIAGENS        PIC 9(02) COMP.
009200               10  WRK-LEFR-CL-CAPACIDADE     PIC 9(04) COMP.
009300               10  WRK-LEFR-CL-ROTULO         PIC X(04).
009400               10  FILLER                     PIC X(04).
009500
009600       01  WRK-ROTA-QTD-CAMINHOES       PIC 9(02) VALUE ZEROS.
009700       01  WRK-ROTA-VIAGENS             PIC 9(02) VALUE ZEROS.
009800       01  WRK-ROTA-CAPACIDADE          PIC 9(04) VALUE ZEROS.
009900       01  WRK-ROTA-ERRO                PIC X(01) VALUE SPACES.
010000
010100       01  WRK-AGN-FUNCAO               PIC X(01) VALUE SPACES.
010200       01  WRK-AGN-ACHOU                PIC X(01) VALUE SPACES.
010300
010400       01  WRK-TMR-FUNCAO               PIC X(01) VALUE SPACES.
010500       01  WRK-TMR-ERRO                 PIC X(01) VALUE SPACES.
010600       01  WRK-TMR-TEMPO-ATUAL          PIC 9(06) VALUE ZEROS.
010700       01  WRK-TMR-DURACAO-BASE         PIC 9(06) VALUE ZEROS.
010800       01  WRK-TMR-TEMPO-REAL           PIC 9(06) VALUE ZEROS.
010900       01  WRK-TMR-CARGA                PIC 9(04) VALUE ZEROS.
011000       01  WRK-TMR-CARREGADO-FG         PIC X(01) VALUE SPACES.
011100       01  WRK-TMR-EM-PICO-FG           PIC X(01) VALUE SPACES.
011200       01  WRK-TMR-MIN                  PIC 9(04) VALUE ZEROS.
011300       01  WRK-TMR-MAX                  PIC 9(04) VALUE ZEROS.
011400       01  WRK-TMR-ALEATORIO-VALOR      PIC 9(04) VALUE ZEROS.
011500
011600       01  WRK-ESTA-FUNCAO              PIC X(01) VALUE SPACES.
011700       01  WRK-ESTA-ERRO                PIC X(01) VALUE SPACES.
011800       01  WRK-ESTA-ESTACAO-NOME        PIC X(10) VALUE SPACES.
011900       01  WRK-ESTA-TRUCK-ID            PIC X(04) VALUE SPACES.
012000       01  WRK-ESTA-ZONA                PIC X(10) VALUE SPACES.
012100       01  WRK-ESTA-TEMPO               PIC 9(06) VALUE ZEROS.
012200
012300       01  WRK-RELX-TEMPO-TOTAL         PIC 9(06) COMP VALUE ZEROS.
012400       01  WRK-RELX-EVT-DESCRICAO       PIC X(76) VALUE SPACES.
012500
012600      *----------------------------------------------------------------*
012700      *    MONTAGEM DA DESCRICAO DO ULTIMO EVENTO PROCESSADO
012800      *----------------------------------------------------------------*
012900       01  WRK-EVT-TEMPO-DISPLAY        PIC ZZZZZ9 VALUE ZEROS.
013000
013100       01  WRK-MENSAGEM                 PIC X(60) VALUE SPACES.
013200
013300      *================================================================*
013400       PROCEDURE DIVISION.
013500      *================================================================*
013600
013700      *----------------------------------------------------------------*
013800      *    PROCESSAMENTO PRINCIPAL - MONTA O CENARIO, DRENA A AGENDA E
013900      *    ENCERRA O DIA COM O RELATORIO FINAL.
014000      *----------------------------------------------------------------*
014100      *> cobol-lint CL002 0000-processar
014200       0000-PROCESSAR                   SECTION.
014300      *----------------------------------------------------------------*
014400           PERFORM 0100-INICIALIZAR-ESTACOES  THRU 0100-EXIT
014500           PERFORM 0200-INICIALIZAR-ROTAS     THRU 0200-EXIT
014600           PERFORM 0300-INICIALIZAR-ZONAS     THRU 0300-EXIT
014700           PERFORM 0400-GERAR-LIXO-INICIAL    THRU 0400-EXIT
014800               VARYING WRK-IND-ZONA FROM 1 BY 1
014900               UNTIL WRK-IND-ZONA GREATER SIML-ZONA-QTDE
015000           PERFORM 0500-MONTAR-FROTA          THRU 0500-EXIT
015100           PERFORM 0600-EXECUTAR-LACO         THRU 0600-EXIT
015200               UNTIL SIML-AGENDA-QTDE EQUAL ZEROS
015300           PERFORM 0700-IMPRIMIR-RELATORIO    THRU 0700-EXIT
015400
015500           PERFORM 9999-FINALIZAR
015600           .
015700      *----------------------------------------------------------------*
015800      *> cobol-lint CL002 0000-end
015900       0000-EXIT.                       EXIT.
016000      *----------------------------------------------------------------*
016100
016200      *----------------------------------------------------------------*
016300      *    CRIA AS DUAS ESTACOES DE TRANSFERENCIA, CADA UMA JA COM UM
016400      *    CAMINHAO GRANDE VAZIO, E ZERA A FILA UNICA DE ESPERA.
016500      *----------------------------------------------------------------*
016600       0100-INICIALIZAR-ESTACOES        SECTION.
016700      *----------------------------------------------------------------*
016800           MOVE 'Estacao A'             TO SIML-STA-NOME(1)
016900           MOVE 0001                    TO SIML-STA-LT-ID(1)
017000           MOVE 0020                    TO SIML-STA-LT-CAP-MAX(1)
017100           MOVE ZEROS                   TO SIML-STA-LT-CARGA-ATUAL(1)
017200           MOVE 'Y'                     TO SIML-STA-LT-CARREG-FG(1)
017300
017400           MOVE 'Estacao B'             TO SIML-STA-NOME(2)
017500           MOVE 0002                    TO SIML-STA-LT-ID(2)
017600           MOVE 0020                    TO SIML-STA-LT-CAP-MAX(2)
017700           MOVE ZEROS                   TO SIML-STA-LT-CARGA-ATUAL(2)
017800           MOVE 'Y'                     TO SIML-STA-LT-CARREG-FG(2)
017900
018000           MOVE ZEROS                   TO SIML-FILA-CABECA
018100           MOVE ZEROS                   TO SIML-FILA-CAUDA
018200           MOVE ZEROS                   TO SIML-FILA-QTDE
018300           .
018400      *----------------------------------------------------------------*
018500       0100-EXIT.                       EXIT.
018600      *----------------------------------------------------------------*
018700
018800      *----------------------------------------------------------------*
018900      *    DistanciaZonas - NORTE/CENTRO VAO PARA A ESTACAO A, SUL,
019000      *    SUDESTE E LESTE VAO PARA A ESTACAO B.
019100      *----------------------------------------------------------------*
019200       0200-INICIALIZAR-ROTAS           SECTION.
019300      *----------------------------------------------------------------*
019400           MOVE 'Sul'                   TO SIML-ROTA-ZONA(1)
019500           MOVE 'Estacao B'             TO SIML-ROTA-ESTACAO(1)
019600           MOVE 'Sudeste'               TO SIML-ROTA-ZONA(2)
019700           MOVE 'Estacao B'             TO SIML-ROTA-ESTACAO(2)
019800           MOVE 'Centro'                TO SIML-ROTA-ZONA(3)
019900           MOVE 'Estacao A'             TO SIML-ROTA-ESTACAO(3)
020000           MOVE 'Leste'                 TO SIML-ROTA-ZONA(4)
020100           MOVE 'Estacao B'             TO SIML-ROTA-ESTACAO(4)
020200           MOVE 'Norte'                 TO SIML-ROTA-ZONA(5)
020300           MOVE 'Estacao A'             TO SIML-ROTA-ESTACAO(5)
020400           .
020500      *----------------------------------------------------------------*
020600       0200-EXIT.                       EXIT.
020700      *----------------------------------------------------------------*
020800
020900      *----------------------------------------------------------------*
021000      *    ZonasParametradas - CARREGA AS 5 ZONAS A PARTIR DA TABELA
021100      *    DE VALORES-FABRICA DO BOOK COPY010A (ORDEM: SUL, SUDESTE,
021200      *    CENTRO, LESTE, NORTE).
021300      *----------------------------------------------------------------*
021400       0300-INICIALIZAR-ZONAS           SECTION.
021500      *----------------------------------------------------------------*
021600           PERFORM 0310-CARREGAR-UMA-ZONA THRU 0310-EXIT
021700               VARYING WRK-IND-ZONA FROM 1 BY 1
021800               UNTIL WRK-IND-ZONA GREATER SIML-ZONA-QTDE
021900           .
022000      *----------------------------------------------------------------*
022100       0300-EXIT.                       EXIT.
022200      *----------------------------------------------------------------*
022300
022400       0310-CARREGAR-UMA-ZONA           SECTION.
022500           MOVE SIML-ZONA-FAB-NOME(WRK-IND-ZONA) TO
022600               SIML-ZONA-NOME(WRK-IND-ZONA)
022700           MOVE SIML-ZONA-FAB-MIN(WRK-IND-ZONA) TO
022800               SIML-ZONA-LIXO-MIN(WRK-IND-ZONA)
022900           MOVE SIML-ZONA-FAB-MAX(WRK-IND-ZONA) TO
023000               SIML-ZONA-LIXO-MAX(WRK-IND-ZONA)
023100           MOVE ZEROS                   TO
023200               SIML-ZONA-LIXO-ACUM(WRK-IND-ZONA)
023300           .
023400       0310-EXIT.                       EXIT.
023500
023600      *----------------------------------------------------------------*
023700      *    GeracaoDeLixo (CHAMADA DIRETA, NAO EVENTO) - RODA A LOGICA
023800      *    NUCLEO UMA VEZ PARA CADA ZONA, NA ORDEM DE CRIACAO.
023900      *----------------------------------------------------------------*
024000       0400-GERAR-LIXO-INICIAL          SECTION.
024100      *----------------------------------------------------------------*
024200           MOVE WRK-IND-ZONA             TO WRK-ZONA-LOC-IDX
024300           MOVE ZEROS                    TO WRK-TMR-TEMPO-ATUAL
024400           PERFORM 7010-GERAR-LIXO-ZONA THRU 7010-EXIT
024500           .
024600      *----------------------------------------------------------------*
024700       0400-EXIT.                       EXIT.
024800      *----------------------------------------------------------------*
024900
025000      *----------------------------------------------------------------*
025100      *    DistribuirRota - LE O CADASTRO DE CLASSES DE CAMINHAO E
025200      *    MONTA A FROTA USANDO SOMENTE A CLASSE FIXA DE 8 TONELADAS E
025300      *    3 VIAGENS, CONFORME O PROGRAMA ORIGINAL - AS
025400      *    DEMAIS CLASSES DO CADASTRO SAO LIDAS MAS IGNORADAS AQUI.
025500      *----------------------------------------------------------------*
025600       0500-MONTAR-FROTA                SECTION.
025700      *----------------------------------------------------------------*
025800           MOVE '1'                     TO WRK-LEFR-FUNCAO
025900           CALL 'LEFR010A' USING WRK-LEFR-FUNCAO WRK-LEFR-ERRO
026000               WRK-LEFR-QTDE-CLASSES WRK-LEFR-TABELA-CLASSES
026100
026200           MOVE 'N'                     TO WRK-ACHOU-FG
026300           PERFORM 0510-COMPARAR-CLASSE THRU 0510-EXIT
026400               VARYING WRK-LEFR-IDX FROM 1 BY 1
026500               UNTIL WRK-LEFR-IDX GREATER WRK-LEFR-QTDE-CLASSES
026600                  OR WRK-ACHOU-FG EQUAL 'S'
026700
026800           IF WRK-ACHOU-FG EQUAL 'N'
026900               DISPLAY 'SIML010A - AVISO: CLASSE FIXA DE 8T/3 VIAGENS '
027000                   'NAO ENCONTRADA NO CADASTRO FROTACAD - FROTA VAZIA'
027100           ELSE
027200               CALL 'ROTA010A' USING WRK-ROTA-QTD-CAMINHOES
027300                   WRK-ROTA-VIAGENS WRK-ROTA-CAPACIDADE WRK-ROTA-ERRO
027400                   SIML-ZONA-TABELA SIML-TRUCK-TABELA
027500                   SIML-EVT-REGISTRO SIML-AGENDA-TABELA
027600           END-IF
027700           .
027800      *----------------------------------------------------------------*
027900       0500-EXIT.                       EXIT.
028000      *----------------------------------------------------------------*
028100
028200       0510-COMPARAR-CLASSE             SECTION.
028300           IF WRK-LEFR-CL-CAPACIDADE(WRK-LEFR-IDX) EQUAL 0008
028400               AND WRK-LEFR-CL-VIAGENS(WRK-LEFR-IDX) EQUAL 03
028500               MOVE WRK-LEFR-CL-QTD-CAMINHOES(WRK-LEFR-IDX) TO
028600                   WRK-ROTA-QTD-CAMINHOES
028700               MOVE WRK-LEFR-CL-VIAGENS(WRK-LEFR-IDX) TO
028800                   WRK-ROTA-VIAGENS
028900               MOVE WRK-LEFR-CL-CAPACIDADE(WRK-LEFR-IDX) TO
029000                   WRK-ROTA-CAPACIDADE
029100               MOVE 'S'                  TO WRK-ACHOU-FG
029200           END-IF
029300           .
029400       0510-EXIT.                       EXIT.
029500
029600      *----------------------------------------------------------------*
029700      *    UMA PASSADA DO LACO PRINCIPAL - REMOVE O EVENTO MAIS ANTIGO
029800      *    DA AGENDA E DESPACHA PARA O PARAGRAFO DO TIPO DE EVENTO.
029900      *----------------------------------------------------------------*
030000       0600-EXECUTAR-LACO               SECTION.
030100      *----------------------------------------------------------------*
030200           MOVE '2'                     TO WRK-AGN-FUNCAO
030300           CALL 'AGN0010A' USING WRK-AGN-FUNCAO WRK-AGN-ACHOU
030400               SIML-EVT-REGISTRO SIML-AGENDA-TABELA
030500
030600           IF WRK-AGN-ACHOU EQUAL 'N'
030700               GO TO 0600-EXIT
030800           END-IF
030900
031000           ADD 1                        TO WRK-EVT-COUNT
031100
031200           EVALUATE TRUE
031300               WHEN EVT-TIPO-COLETA
031400                   PERFORM 3000-COLETA-LIXO         THRU 3000-EXIT
031500               WHEN EVT-TIPO-TRANSFERENCIA
031600                   PERFORM 4000-TRANSFERENCIA        THRU 4000-EXIT
031700               WHEN EVT-TIPO-CHEGADA-ESTACAO
031800                   PERFORM 5000-ESTACAO-TRANSF       THRU 5000-EXIT
031900               WHEN EVT-TIPO-GERACAO-CAM-GRANDE
032000                   PERFORM 6000-GERACAO-CAM-GRANDE   THRU 6000-EXIT
032100               WHEN EVT-TIPO-GERACAO-LIXO
032200                   PERFORM 7000-GERACAO-LIXO-EVENTO  THRU 7000-EXIT
032300               WHEN OTHER
032400                   DISPLAY 'SIML010A - EVENTO DESCONHECIDO: ' EVT-TIPO
032500           END-EVALUATE
032600
032700           PERFORM 8900-GUARDAR-ULTIMO-EVT THRU 8900-EXIT
032800           .
032900      *----------------------------------------------------------------*
033000       0600-EXIT.                       EXIT.
033100      *----------------------------------------------------------------*
033200
033300      *----------------------------------------------------------------*
033400      *    ColetaLixo - UMA VISITA DE UM CAMINHAO PEQUENO A UMA ZONA.
033500      *----------------------------------------------------------------*
033600       3000-COLETA-LIXO                 SECTION.
033700      *----------------------------------------------------------------*
033800           MOVE EVT-TRUCK-ID             TO WRK-ESTA-TRUCK-ID
033900           PERFORM 8200-LOCALIZAR-TRUCK THRU 8200-EXIT
034000           MOVE EVT-ZONA                 TO WRK-ESTA-ZONA
034100           PERFORM 8100-LOCALIZAR-ZONA  THRU 8100-EXIT
034200
034300           IF SIML-ZONA-LIXO-ACUM(WRK-ZONA-LOC-IDX) EQUAL ZEROS
034400               PERFORM 3100-VISITA-VAZIA THRU 3100-EXIT
034500           ELSE
034600               PERFORM 3200-VISITA-COM-LIXO THRU 3200-EXIT
034700           END-IF
034800           .
034900      *----------------------------------------------------------------*
035000       3000-EXIT.                       EXIT.
035100      *----------------------------------------------------------------*
035200
035300      *----------------------------------------------------------------*
035400      *    ZONA VAZIA NA CHEGADA - CONTA VIAGEM MESMO SEM COLETAR.
035500      *----------------------------------------------------------------*
035600       3100-VISITA-VAZIA                SECTION.
035700      *----------------------------------------------------------------*
035800           SUBTRACT 1 FROM SIML-TRUCK-VIAGENS-REST(WRK-TRUCK-LOC-IDX)
035900
036000           IF SIML-TRUCK-VIAGENS-REST(WRK-TRUCK-LOC-IDX) GREATER ZEROS
036100               MOVE 'COLETA'             TO EVT-TIPO
036200               COMPUTE EVT-TEMPO = EVT-TEMPO + 20
036300               MOVE EVT-ZONA             TO EVT-ZONA
036400               MOVE SPACES               TO EVT-ESTACAO
036500           ELSE
036600               MOVE 'TRANSFERENCIA'      TO EVT-TIPO
036700               MOVE SPACES               TO EVT-ESTACAO
036800           END-IF
036900
037000           MOVE '1'                     TO WRK-AGN-FUNCAO
037100           CALL 'AGN0010A' USING WRK-AGN-FUNCAO WRK-AGN-ACHOU
037200               SIML-EVT-REGISTRO SIML-AGENDA-TABELA
037300           .
037400      *----------------------------------------------------------------*
037500       3100-EXIT.                       EXIT.
037600      *----------------------------------------------------------------*
037700
037800      *----------------------------------------------------------------*
037900      *    ZONA COM LIXO - COLETA ATE A CAPACIDADE DO CAMINHAO OU ATE
038000      *    ESGOTAR A ZONA, CALCULA O TIMER E DECIDE O PROXIMO EVENTO.
038100      *----------------------------------------------------------------*
038200       3200-VISITA-COM-LIXO             SECTION.
038300      *----------------------------------------------------------------*
038400           COMPUTE WRK-HEADROOM = SIML-TRUCK-CAP-MAX(WRK-TRUCK-LOC-IDX)
038500                                 - SIML-TRUCK-CARGA-ATUAL
038600                                       (WRK-TRUCK-LOC-IDX)
038700
038800           IF WRK-HEADROOM GREATER ZEROS
038900               IF SIML-ZONA-LIXO-ACUM(WRK-ZONA-LOC-IDX)
039000                  GREATER WRK-HEADROOM
039100                   MOVE WRK-HEADROOM     TO WRK-COLETADO
039200               ELSE
039300                   MOVE SIML-ZONA-LIXO-ACUM(WRK-ZONA-LOC-IDX) TO
039400                       WRK-COLETADO
039500               END-IF
039600           ELSE
039700               MOVE ZEROS                TO WRK-COLETADO
039800           END-IF
039900
040000           ADD WRK-COLETADO TO SIML-TRUCK-CARGA-ATUAL(WRK-TRUCK-LOC-IDX)
040100           SUBTRACT WRK-COLETADO FROM
040200               SIML-ZONA-LIXO-ACUM(WRK-ZONA-LOC-IDX)
040300
040400           IF WRK-COLETADO GREATER ZEROS
040500               PERFORM 3210-TIMER-E-PROXIMO THRU 3210-EXIT
040600           ELSE
040700               IF SIML-TRUCK-CARGA-ATUAL(WRK-TRUCK-LOC-IDX) NOT LESS
040800                  SIML-TRUCK-CAP-MAX(WRK-TRUCK-LOC-IDX)
040900                   MOVE 'TRANSFERENCIA'  TO EVT-TIPO
041000                   MOVE SPACES           TO EVT-ESTACAO
041100                   MOVE '1'              TO WRK-AGN-FUNCAO
041200                   CALL 'AGN0010A' USING WRK-AGN-FUNCAO WRK-AGN-ACHOU
041300                       SIML-EVT-REGISTRO SIML-AGENDA-TABELA
041400               END-IF
041500      *        SE NAO COLETOU E O CAMINHAO NAO ESTA CHEIO, A VISITA E
041600      *        UM BECO SEM SAIDA - NENHUM EVENTO NOVO E AGENDADO AQUI,
041700      *        IGUAL AO PROGRAMA ORIGINAL.
041800           END-IF
041900           .
042000      *----------------------------------------------------------------*
042100       3200-EXIT.                       EXIT.
042200      *----------------------------------------------------------------*
042300
042400       3210-TIMER-E-PROXIMO             SECTION.
042500           MOVE 'D'                     TO WRK-TMR-FUNCAO
042600           MOVE EVT-TEMPO               TO WRK-TMR-TEMPO-ATUAL
042700           MOVE WRK-COLETADO            TO WRK-TMR-CARGA
042800           MOVE 'N'                     TO WRK-TMR-CARREGADO-FG
042900           CALL 'TIMR010A' USING WRK-TMR-FUNCAO WRK-TMR-ERRO
043000               WRK-TMR-TEMPO-ATUAL WRK-TMR-DURACAO-BASE
043100               WRK-TMR-TEMPO-REAL WRK-TMR-CARGA WRK-TMR-CARREGADO-FG
043200               WRK-TMR-EM-PICO-FG WRK-TMR-MIN WRK-TMR-MAX
043300               WRK-TMR-ALEATORIO-VALOR COPY015A-REGISTRO
043400
043500           IF SIML-TRUCK-VIAGENS-REST(WRK-TRUCK-LOC-IDX) GREATER ZEROS
043600              AND SIML-ZONA-LIXO-ACUM(WRK-ZONA-LOC-IDX) GREATER ZEROS
043700              AND SIML-TRUCK-CARGA-ATUAL(WRK-TRUCK-LOC-IDX) LESS
043800                  SIML-TRUCK-CAP-MAX(WRK-TRUCK-LOC-IDX)
043900               MOVE 'COLETA'             TO EVT-TIPO
044000               MOVE SPACES               TO EVT-ESTACAO
044100           ELSE
044200               MOVE 'TRANSFERENCIA'      TO EVT-TIPO
044300               MOVE SPACES               TO EVT-ESTACAO
044400           END-IF
044500
044600           COMPUTE EVT-TEMPO = EVT-TEMPO + TD-TEMPO-TOTAL
044700           MOVE '1'                     TO WRK-AGN-FUNCAO
044800           CALL 'AGN0010A' USING WRK-AGN-FUNCAO WRK-AGN-ACHOU
044900               SIML-EVT-REGISTRO SIML-AGENDA-TABELA
045000           .
045100       3210-EXIT.                       EXIT.
045200
045300      *----------------------------------------------------------------*
045400      *    TransferenciaParaEstacao - VIAGEM DO CAMINHAO PEQUENO ATE A
045500      *    ESTACAO DE TRANSFERENCIA DE DESTINO DA SUA ZONA DE ORIGEM.
045600      *----------------------------------------------------------------*
045700       4000-TRANSFERENCIA               SECTION.
045800      *----------------------------------------------------------------*
045900           MOVE EVT-TRUCK-ID             TO WRK-ESTA-TRUCK-ID
046000           PERFORM 8200-LOCALIZAR-TRUCK THRU 8200-EXIT
046100
046200           MOVE EVT-ZONA                 TO WRK-ESTA-ZONA
046300           MOVE '3'                      TO WRK-ESTA-FUNCAO
046400           CALL 'ESTA010A' USING WRK-ESTA-FUNCAO WRK-ESTA-ERRO
046500               WRK-ESTA-ESTACAO-NOME WRK-ESTA-TRUCK-ID WRK-ESTA-ZONA
046600               WRK-ESTA-TEMPO SIML-ZONA-TABELA SIML-ROTA-TABELA
046700               SIML-TRUCK-TABELA SIML-STA-TABELA SIML-FILA-TABELA
046800               SIML-EVT-REGISTRO SIML-AGENDA-TABELA
046900
047000           MOVE 'D'                      TO WRK-TMR-FUNCAO
047100           MOVE EVT-TEMPO                TO WRK-TMR-TEMPO-ATUAL
047200           MOVE SIML-TRUCK-CARGA-ATUAL(WRK-TRUCK-LOC-IDX) TO
047300               WRK-TMR-CARGA
047400           MOVE 'Y'                      TO WRK-TMR-CARREGADO-FG
047500           CALL 'TIMR010A' USING WRK-TMR-FUNCAO WRK-TMR-ERRO
047600               WRK-TMR-TEMPO-ATUAL WRK-TMR-DURACAO-BASE
047700               WRK-TMR-TEMPO-REAL WRK-TMR-CARGA WRK-TMR-CARREGADO-FG
047800               WRK-TMR-EM-PICO-FG WRK-TMR-MIN WRK-TMR-MAX
047900               WRK-TMR-ALEATORIO-VALOR COPY015A-REGISTRO
048000
048100           MOVE 'CHEGADA-ESTACAO'        TO EVT-TIPO
048200           COMPUTE EVT-TEMPO = EVT-TEMPO + TD-TEMPO-TOTAL
048300           MOVE WRK-ESTA-ESTACAO-NOME    TO EVT-ESTACAO
048400           MOVE SPACES                   TO EVT-ZONA
048500           MOVE '1'                      TO WRK-AGN-FUNCAO
048600           CALL 'AGN0010A' USING WRK-AGN-FUNCAO WRK-AGN-ACHOU
048700               SIML-EVT-REGISTRO SIML-AGENDA-TABELA
048800           .
048900      *----------------------------------------------------------------*
049000       4000-EXIT.                       EXIT.
049100      *----------------------------------------------------------------*
049200
049300      *----------------------------------------------------------------*
049400      *    EstacaoTransferencia (EVENTO DE CHEGADA) - DELEGA DIRETO
049500      *    PARA receberCaminhaoPequeno EM ESTA010A.
049600      *----------------------------------------------------------------*
049700       5000-ESTACAO-TRANSF              SECTION.
049800      *----------------------------------------------------------------*
049900           MOVE '1'                      TO WRK-ESTA-FUNCAO
050000           MOVE EVT-ESTACAO              TO WRK-ESTA-ESTACAO-NOME
050100           MOVE EVT-TRUCK-ID             TO WRK-ESTA-TRUCK-ID
050200           MOVE SPACES                   TO WRK-ESTA-ZONA
050300           MOVE EVT-TEMPO                TO WRK-ESTA-TEMPO
050400           CALL 'ESTA010A' USING WRK-ESTA-FUNCAO WRK-ESTA-ERRO
050500               WRK-ESTA-ESTACAO-NOME WRK-ESTA-TRUCK-ID WRK-ESTA-ZONA
050600               WRK-ESTA-TEMPO SIML-ZONA-TABELA SIML-ROTA-TABELA
050700               SIML-TRUCK-TABELA SIML-STA-TABELA SIML-FILA-TABELA
050800               SIML-EVT-REGISTRO SIML-AGENDA-TABELA
050900           .
051000      *----------------------------------------------------------------*
051100       5000-EXIT.                       EXIT.
051200      *----------------------------------------------------------------*
051300
051400      *----------------------------------------------------------------*
051500      *    GeracaoCaminhaoGrande (TIMEOUT) - SO TROCA O CAMINHAO GRANDE
051600      *    SE ELE AINDA NAO ESTIVER CHEIO (SENAO O TIMEOUT FOI PERDIDO
051700      *    PORQUE A ESTACAO JA GANHOU ESPACO POR OUTRO CAMINHO).
051800      *----------------------------------------------------------------*
051900       6000-GERACAO-CAM-GRANDE          SECTION.
052000      *----------------------------------------------------------------*
052100           MOVE 'N'                      TO WRK-ACHOU-FG
052200           PERFORM 6010-COMPARAR-STA    THRU 6010-EXIT
052300               VARYING WRK-STA-LOC-IDX FROM 1 BY 1
052400               UNTIL WRK-STA-LOC-IDX GREATER SIML-STA-QTDE
052500                  OR WRK-ACHOU-FG EQUAL 'S'
052600
052700           IF WRK-ACHOU-FG EQUAL 'N'
052800               DISPLAY 'SIML010A - ESTACAO NAO LOCALIZADA NO TIMEOUT: '
052900                   EVT-ESTACAO
053000           ELSE
053100               IF SIML-STA-LT-CARGA-ATUAL(WRK-STA-LOC-IDX) NOT LESS
053200                  SIML-STA-LT-CAP-MAX(WRK-STA-LOC-IDX)
053300                   MOVE '2'              TO WRK-ESTA-FUNCAO
053400                   MOVE EVT-ESTACAO      TO WRK-ESTA-ESTACAO-NOME
053500                   CALL 'ESTA010A' USING WRK-ESTA-FUNCAO WRK-ESTA-ERRO
053600                       WRK-ESTA-ESTACAO-NOME WRK-ESTA-TRUCK-ID
053700                       WRK-ESTA-ZONA WRK-ESTA-TEMPO SIML-ZONA-TABELA
053800                       SIML-ROTA-TABELA SIML-TRUCK-TABELA
053900                       SIML-STA-TABELA SIML-FILA-TABELA
054000                       SIML-EVT-REGISTRO SIML-AGENDA-TABELA
054100               END-IF
054200           END-IF
054300           .
054400      *----------------------------------------------------------------*
054500       6000-EXIT.                       EXIT.
054600      *----------------------------------------------------------------*
054700
054800       6010-COMPARAR-STA                SECTION.
054900           IF SIML-STA-NOME(WRK-STA-LOC-IDX) EQUAL EVT-ESTACAO
055000               MOVE 'S'                  TO WRK-ACHOU-FG
055100           END-IF
055200           .
055300       6010-EXIT.                       EXIT.
055400
055500      *----------------------------------------------------------------*
055600      *    GeracaoDeLixo (EVENTO) - NUNCA E' REALMENTE AGENDADO NO
055700      *    FLUXO ATUAL (SO A CHAMADA DIRETA NO PARAGRAFO 0400 EXISTE),
055800      *    MAS O TIPO PERMANECE VALIDO NA AGENDA, COMO NO ORIGINAL.
055900      *----------------------------------------------------------------*
056000       7000-GERACAO-LIXO-EVENTO         SECTION.
056100      *----------------------------------------------------------------*
056200           MOVE EVT-ZONA                 TO WRK-ESTA-ZONA
056300           PERFORM 8100-LOCALIZAR-ZONA  THRU 8100-EXIT
056400           MOVE EVT-TEMPO                TO WRK-TMR-TEMPO-ATUAL
056500           PERFORM 7010-GERAR-LIXO-ZONA THRU 7010-EXIT
056600           .
056700      *----------------------------------------------------------------*
056800       7000-EXIT.                       EXIT.
056900      *----------------------------------------------------------------*
057000
057100      *----------------------------------------------------------------*
057200      *    NUCLEO COMUM DE gerarLixoDiario() - SORTEIA EM [MIN,MAX] E
057300      *    SUBSTITUI (NAO SOMA) O LIXO ACUMULADO DA ZONA.
057400      *----------------------------------------------------------------*
057500       7010-GERAR-LIXO-ZONA             SECTION.
057600      *----------------------------------------------------------------*
057700           MOVE 'R'                      TO WRK-TMR-FUNCAO
057800           MOVE SIML-ZONA-LIXO-MIN(WRK-ZONA-LOC-IDX) TO WRK-TMR-MIN
057900           MOVE SIML-ZONA-LIXO-MAX(WRK-ZONA-LOC-IDX) TO WRK-TMR-MAX
058000           CALL 'TIMR010A' USING WRK-TMR-FUNCAO WRK-TMR-ERRO
058100               WRK-TMR-TEMPO-ATUAL WRK-TMR-DURACAO-BASE
058200               WRK-TMR-TEMPO-REAL WRK-TMR-CARGA WRK-TMR-CARREGADO-FG
058300               WRK-TMR-EM-PICO-FG WRK-TMR-MIN WRK-TMR-MAX
058400               WRK-TMR-ALEATORIO-VALOR COPY015A-REGISTRO
058500
058600           MOVE WRK-TMR-ALEATORIO-VALOR  TO
058700               SIML-ZONA-LIXO-ACUM(WRK-ZONA-LOC-IDX)
058800           .
058900      *----------------------------------------------------------------*
059000       7010-EXIT.                       EXIT.
059100      *----------------------------------------------------------------*
059200
059300      *----------------------------------------------------------------*
059400      *    UTILITARIO - LOCALIZA UMA ZONA PELO NOME (WRK-ESTA-ZONA)
059500      *----------------------------------------------------------------*
059600       8100-LOCALIZAR-ZONA              SECTION.
059700      *----------------------------------------------------------------*
059800           MOVE 'N'                      TO WRK-ACHOU-FG
059900           PERFORM 8110-COMPARAR-ZONA   THRU 8110-EXIT
060000               VARYING WRK-ZONA-LOC-IDX FROM 1 BY 1
060100               UNTIL WRK-ZONA-LOC-IDX GREATER SIML-ZONA-QTDE
060200                  OR WRK-ACHOU-FG EQUAL 'S'
060300
060400           IF WRK-ACHOU-FG EQUAL 'N'
060500               DISPLAY 'SIML010A - ZONA NAO CADASTRADA: ' WRK-ESTA-ZONA
060600           END-IF
060700           .
060800      *----------------------------------------------------------------*
060900       8100-EXIT.                       EXIT.
061000      *----------------------------------------------------------------*
061100
061200       8110-COMPARAR-ZONA               SECTION.
061300           IF SIML-ZONA-NOME(WRK-ZONA-LOC-IDX) EQUAL WRK-ESTA-ZONA
061400               MOVE 'S'                  TO WRK-ACHOU-FG
061500           END-IF
061600           .
061700       8110-EXIT.                       EXIT.
061800
061900      *----------------------------------------------------------------*
062000      *    UTILITARIO - LOCALIZA UM CAMINHAO PEQUENO PELO ID
062100      *    (WRK-ESTA-TRUCK-ID)
062200      *----------------------------------------------------------------*
062300       8200-LOCALIZAR-TRUCK             SECTION.
062400      *----------------------------------------------------------------*
062500           MOVE 'N'                      TO WRK-ACHOU-FG
062600           PERFORM 8210-COMPARAR-TRUCK  THRU 8210-EXIT
062700               VARYING WRK-TRUCK-LOC-IDX FROM 1 BY 1
062800               UNTIL WRK-TRUCK-LOC-IDX GREATER SIML-TRUCK-QTDE
062900                  OR WRK-ACHOU-FG EQUAL 'S'
063000
063100           IF WRK-ACHOU-FG EQUAL 'N'
063200               DISPLAY 'SIML010A - CAMINHAO NAO CADASTRADO: '
063300                   WRK-ESTA-TRUCK-ID
063400           END-IF
063500           .
063600      *----------------------------------------------------------------*
063700       8200-EXIT.                       EXIT.
063800      *----------------------------------------------------------------*
063900
064000       8210-COMPARAR-TRUCK              SECTION.
064100           IF SIML-TRUCK-ID(WRK-TRUCK-LOC-IDX) EQUAL WRK-ESTA-TRUCK-ID
064200               MOVE 'S'                  TO WRK-ACHOU-FG
064300           END-IF
064400           .
064500       8210-EXIT.                       EXIT.
064600
064700      *----------------------------------------------------------------*
064800      *    GUARDA A DESCRICAO DO EVENTO RECEM-PROCESSADO, PARA O CASO
064900      *    DE ELE SER O ULTIMO (SOBRESCRITA A CADA PASSADA DO LACO).
065000      *----------------------------------------------------------------*
065100       8900-GUARDAR-ULTIMO-EVT          SECTION.
065200      *----------------------------------------------------------------*
065300           MOVE EVT-TEMPO                TO WRK-EVT-TEMPO-DISPLAY
065400           MOVE EVT-TEMPO                TO WRK-RELX-TEMPO-TOTAL
065500           MOVE SPACES                   TO WRK-RELX-EVT-DESCRICAO
065600           STRING 'EVENTO=' DELIMITED BY SIZE
065700                  EVT-TIPO               DELIMITED BY SPACE
065800                  ' CAMINHAO='           DELIMITED BY SIZE
065900                  EVT-TRUCK-ID           DELIMITED BY SPACE
066000                  ' ZONA='               DELIMITED BY SIZE
066100                  EVT-ZONA               DELIMITED BY SPACE
066200                  ' ESTACAO='            DELIMITED BY SIZE
066300                  EVT-ESTACAO            DELIMITED BY SPACE
066400                  ' TEMPO='              DELIMITED BY SIZE
066500                  WRK-EVT-TEMPO-DISPLAY  DELIMITED BY SIZE
066600                  'MIN'                  DELIMITED BY SIZE
066700                  INTO WRK-RELX-EVT-DESCRICAO
066800           .
066900      *----------------------------------------------------------------*
067000       8900-EXIT.                       EXIT.
067100      *----------------------------------------------------------------*
067200
067300      *----------------------------------------------------------------*
067400      *    GRAVA O RELATORIO FINAL DE FECHAMENTO DO DIA.
067500      *----------------------------------------------------------------*
067600       0700-IMPRIMIR-RELATORIO          SECTION.
067700      *----------------------------------------------------------------*
067800           CALL 'RELX010A' USING WRK-RELX-TEMPO-TOTAL
067900               WRK-RELX-EVT-DESCRICAO SIML-ZONA-TABELA
068000           .
068100      *----------------------------------------------------------------*
068200       0700-EXIT.                       EXIT.
068300      *----------------------------------------------------------------*
068400
068500      *----------------------------------------------------------------*
068600      *    FINALIZAR PROGRAMA
068700      *----------------------------------------------------------------*
068800       9999-FINALIZAR                   SECTION.
068900      *----------------------------------------------------------------*
069000           DISPLAY 'SIML010A - SIMULACAO DO DIA ENCERRADA - '
069100               WRK-EVT-COUNT ' EVENTOS PROCESSADOS'
069200           STOP RUN
069300           .
069400      *----------------------------------------------------------------*
069500      *> cobol-lint CL002 9999-end
069600       9999-EXIT.                       EXIT.
069700      *----------------------------------------------------------------*
