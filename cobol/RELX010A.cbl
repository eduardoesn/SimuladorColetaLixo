000100      ******************************************************************
000200      * PROGRAMADOR: JOSE ROBERTO - COBOLDICAS
000300      * DATA.......: 14/08/1990
000400      * DESCRICAO..: RELATORIO FINAL DO SIMULADOR DE COLETA DE LIXO -
000500      *              TEMPO TOTAL SIMULADO, LIXO REMANESCENTE POR ZONA
000600      *              E DESCRICAO DO ULTIMO EVENTO PROCESSADO.
000700      * NOME.......: RELX010A
000800      ******************************************************************
000900       IDENTIFICATION DIVISION.
001000       PROGRAM-ID.    RELX010A.
001100       AUTHOR.        JOSE ROBERTO.
001200       INSTALLATION.  PMT-SLU TERESINA.
001300       DATE-WRITTEN.  14/08/1990.
001400       DATE-COMPILED.
001500       SECURITY.      USO INTERNO - PMT-SLU.
001600      *----------------------------------------------------------------*
001700      * HISTORICO DE MANUTENCAO                                        *
001800      *----------------------------------------------------------------*
001900      * 14/08/1990 JR  OS90-041  PROGRAMA ORIGINAL - RELATORIO PAGINADO
002000      *                          DE CADASTRO, COM CABECALHO E RODAPE.
002100      * 02/04/1992 JR  OS92-017  INCLUIDA ROTINA DE QUEBRA DE PAGINA
002200      *                          POR NUMERO DE LINHAS IMPRESSAS.
002300      * 09/02/1993 MSF OS93-010  PADRONIZADO CABECALHO COM DATA E HORA
002400      *                          DO SISTEMA (CALL PROGDATA/PROGTIME).
002500      * 19/05/1998 RQP Y2K-0033  VIRADA DO SECULO - CAMPOS DE DATA DO
002600      *                          CABECALHO TROCADOS PARA ANO COM 4
002700      *                          DIGITOS.
002800      * 30/09/1998 RQP Y2K-0033  TESTE DE REGRESSAO CONCLUIDO - SEM
002900      *                          ALTERACAO ADICIONAL.
003000      * 17/02/2001 CAB OS01-011  PADRONIZADO NOME DE PARAGRAFOS.
003100      * 03/02/2026 JR  CH00231   MODULO ADAPTADO PARA O RELATORIO DE
003200      *                          FECHAMENTO DO SIMULADOR DE COLETA -
003300      *                          SUBSTITUIDO CADASTRO DE USUARIO POR
003400      *                          DURACAO/ZONAS/ULTIMO EVENTO. RETIRADA
003500      *                          A PAGINACAO (RELATORIO DE UMA PAGINA).
003600      *----------------------------------------------------------------*
003700       ENVIRONMENT DIVISION.
003800       CONFIGURATION SECTION.
003900       SPECIAL-NAMES.
004000           C01 IS TOP-OF-FORM
004100           CLASS MAIUSCULAS IS "A" THRU "Z"
004200           UPSI-0 ON STATUS IS RELX-UPSI-DEPURACAO.
004300
004400       INPUT-OUTPUT SECTION.
004500       FILE-CONTROL.
004600           SELECT RELX010A-OUT          ASSIGN TO "RELSIM"
004700           ORGANIZATION IS LINE SEQUENTIAL.
004800
004900       DATA DIVISION.
005000       FILE SECTION.
005100       FD  RELX010A-OUT.
005200       01  WRK-RELX010A-REGISTRO.
005300           05  WRK-RELX010A-STRING       PIC X(80).
005400
005500       WORKING-STORAGE SECTION.
005600       77  WRK-IND-ZONA-X               PIC 9(02) COMP VALUE ZEROS.
005700       77  WRK-IND-ZONA REDEFINES WRK-IND-ZONA-X PIC 9(02).
005800       77  WRK-DURACAO-HORAS            PIC 9(04) COMP VALUE ZEROS.
005900       77  WRK-DURACAO-MINUTOS          PIC 9(04) COMP VALUE ZEROS.
006000
006100       01  WRK-HORA-CALC-X              PIC 9(04) COMP VALUE ZEROS.
006200       01  WRK-HORA-CALC REDEFINES WRK-HORA-CALC-X PIC 9(04).
006300       01  WRK-MINUTO-CALC-X            PIC 9(04) COMP VALUE ZEROS.
006400       01  WRK-MINUTO-CALC REDEFINES WRK-MINUTO-CALC-X PIC 9(04).
006500
006600       01  WRK-RELX010A-LINHA.
006700           03  FILLER                    PIC X(80) VALUE
006800               "====================================================
006900      -        "========================".
007000
007100       01  WRK-RELX010A-LINHA-BRANCO    PIC X(80) VALUE SPACES.
007200
007300       01  WRK-RELX010A-CAB1.
007400           03  FILLER                    PIC X(28) VALUE
007500               "RELATORIO FINAL - SIMULADOR ".
007600           03  FILLER                    PIC X(52) VALUE
007700               "DE COLETA DE LIXO - PMT-SLU TERESINA               ".
007800
007900       01  WRK-RELX010A-DURACAO.
008000           03  FILLER                    PIC X(24) VALUE
008100               "TEMPO TOTAL SIMULADO...: ".
008200           03  WRK-RELX010A-DUR-TXT      PIC X(20) VALUE SPACES.
008300           03  FILLER                    PIC X(36) VALUE SPACES.
008400
008500       01  WRK-RELX010A-RELOGIO.
008600           03  FILLER                    PIC X(24) VALUE
008700               "RELOGIO FINAL (07:00+)..: ".
008800           03  WRK-RELX010A-REL-TXT      PIC X(05) VALUE SPACES.
008900           03  FILLER                    PIC X(51) VALUE SPACES.
009000
009100       01  WRK-RELX010A-ZONA-CAB.
009200           03  FILLER                    PIC X(24) VALUE
009300               "LIXO REMANESCENTE POR ZONA (TONELADAS)".
009400           03  FILLER                    PIC X(56) VALUE SPACES.
009500
009600       01  WRK-RELX010A-ZONA-DET.
009700           03  FILLER                    PIC X(04) VALUE "  - ".
009800           03  WRK-RELX010A-ZONA-NOME    PIC X(10) VALUE SPACES.
009900           03  FILLER                    PIC X(06) VALUE ": ".
010000           03  WRK-RELX010A-ZONA-LIXO    PIC ZZZ9  VALUE ZEROS.
010100           03  FILLER                    PIC X(56) VALUE SPACES.
010200
010300       01  WRK-RELX010A-EVT-CAB.
010400           03  FILLER                    PIC X(24) VALUE
010500               "ULTIMO EVENTO PROCESSADO".
010600           03  FILLER                    PIC X(56) VALUE SPACES.
010700
010800       01  WRK-RELX010A-EVT-DET.
010900           03  FILLER                    PIC X(04) VALUE "  - ".
011000           03  WRK-RELX010A-EVT-TXT      PIC X(76) VALUE SPACES.
011100
011200           COPY COPY010A.
011300           COPY COPY014A.
011400           COPY COPY015A.
011500
011600       LINKAGE SECTION.
011700       01  LK-RELX-TEMPO-TOTAL          PIC 9(06) COMP.
011800       01  LK-RELX-EVT-DESCRICAO        PIC X(76).
011900
012000      *================================================================*
012100       PROCEDURE DIVISION USING LK-RELX-TEMPO-TOTAL
012200           LK-RELX-EVT-DESCRICAO SIML-ZONA-TABELA.
012300      *================================================================*
012400
012500      *----------------------------------------------------------------*
012600      *    PROCESSAMENTO PRINCIPAL - MONTA E GRAVA O RELATORIO FINAL
012700      *----------------------------------------------------------------*
012800      *> cobol-lint CL002 0000-processar
012900       0000-PROCESSAR                   SECTION.
013000      *----------------------------------------------------------------*
013100           OPEN OUTPUT RELX010A-OUT
013200
013300           PERFORM 0100-CALC-MASCARAS   THRU 0100-EXIT
013400           PERFORM 0200-ESCREVER-CABECALHO THRU 0200-EXIT
013500           PERFORM 0300-ESCREVER-ZONAS  THRU 0300-EXIT
013600               VARYING WRK-IND-ZONA FROM 1 BY 1
013700               UNTIL WRK-IND-ZONA GREATER SIML-ZONA-QTDE
013800           PERFORM 0400-ESCREVER-RODAPE THRU 0400-EXIT
013900
014000           CLOSE RELX010A-OUT
014100
014200           DISPLAY 'RELX010A - RELATORIO FINAL GRAVADO COM SUCESSO'
014300
014400           GOBACK
014500           .
014600      *----------------------------------------------------------------*
014700      *> cobol-lint CL002 0000-end
014800       0000-EXIT.                       EXIT.
014900      *----------------------------------------------------------------*
015000
015100      *----------------------------------------------------------------*
015200      *    CALCULA AS MASCARAS DE DURACAO ("XH YYMIN"/"ZMIN") E DE
015300      *    RELOGIO DE PAREDE (07:00 + TEMPO TOTAL SIMULADO EM MINUTOS)
015400      *----------------------------------------------------------------*
015500       0100-CALC-MASCARAS               SECTION.
015600      *----------------------------------------------------------------*
015700           COMPUTE WRK-DURACAO-HORAS =
015800               LK-RELX-TEMPO-TOTAL / 60
015900           COMPUTE WRK-DURACAO-MINUTOS =
016000               LK-RELX-TEMPO-TOTAL - (WRK-DURACAO-HORAS * 60)
016100
016200           IF WRK-DURACAO-HORAS GREATER ZEROS
016300               MOVE SPACES               TO COPY015A-MASC-DURACAO
016400               STRING WRK-DURACAO-HORAS DELIMITED BY SIZE
016500                      'H '              DELIMITED BY SIZE
016600                      WRK-DURACAO-MINUTOS DELIMITED BY SIZE
016700                      'MIN'             DELIMITED BY SIZE
016800                      INTO COPY015A-MASC-DURACAO
016900           ELSE
017000               MOVE SPACES               TO COPY015A-MASC-DURACAO
017100               STRING WRK-DURACAO-MINUTOS DELIMITED BY SIZE
017200                      'MIN'             DELIMITED BY SIZE
017300                      INTO COPY015A-MASC-DURACAO
017400           END-IF
017500
017600           COMPUTE WRK-HORA-CALC =
017700               7 + (LK-RELX-TEMPO-TOTAL / 60)
017800           COMPUTE WRK-MINUTO-CALC =
017900               LK-RELX-TEMPO-TOTAL -
018000               ((LK-RELX-TEMPO-TOTAL / 60) * 60)
018100
018200      *    NAO HA VIRADA DE RELOGIO AQUI - SE A SIMULACAO PASSAR DE
018300      *    24H CORRIDAS A HORA CRESCE SEM LIMITE, IGUAL AO ORIGINAL.
018400           MOVE WRK-HORA-CALC            TO COPY015A-HORA
018500           MOVE WRK-MINUTO-CALC          TO COPY015A-MINUTO
018600           .
018700      *----------------------------------------------------------------*
018800       0100-EXIT.                       EXIT.
018900      *----------------------------------------------------------------*
019000
019100      *----------------------------------------------------------------*
019200      *    ESCREVE O CABECALHO, A DURACAO E O RELOGIO FINAL
019300      *----------------------------------------------------------------*
019400       0200-ESCREVER-CABECALHO          SECTION.
019500      *----------------------------------------------------------------*
019600           MOVE WRK-RELX010A-LINHA      TO WRK-RELX010A-STRING
019700           WRITE WRK-RELX010A-REGISTRO
019800           MOVE WRK-RELX010A-CAB1       TO WRK-RELX010A-STRING
019900           WRITE WRK-RELX010A-REGISTRO
020000           MOVE WRK-RELX010A-LINHA      TO WRK-RELX010A-STRING
020100           WRITE WRK-RELX010A-REGISTRO
020200           MOVE WRK-RELX010A-LINHA-BRANCO TO WRK-RELX010A-STRING
020300           WRITE WRK-RELX010A-REGISTRO
020400
020500           MOVE COPY015A-MASC-DURACAO   TO WRK-RELX010A-DUR-TXT
020600           MOVE WRK-RELX010A-DURACAO    TO WRK-RELX010A-STRING
020700           WRITE WRK-RELX010A-REGISTRO
020800
020900           MOVE COPY015A-MASC-RELOGIO   TO WRK-RELX010A-REL-TXT
021000           MOVE WRK-RELX010A-RELOGIO    TO WRK-RELX010A-STRING
021100           WRITE WRK-RELX010A-REGISTRO
021200
021300           MOVE WRK-RELX010A-LINHA-BRANCO TO WRK-RELX010A-STRING
021400           WRITE WRK-RELX010A-REGISTRO
021500
021600           MOVE WRK-RELX010A-ZONA-CAB   TO WRK-RELX010A-STRING
021700           WRITE WRK-RELX010A-REGISTRO
021800           .
021900      *----------------------------------------------------------------*
022000       0200-EXIT.                       EXIT.
022100      *----------------------------------------------------------------*
022200
022300      *----------------------------------------------------------------*
022400      *    UMA LINHA DE DETALHE POR ZONA, NA ORDEM DE INICIALIZACAO
022500      *    (SUL, SUDESTE, CENTRO, LESTE, NORTE) - SEM QUEBRA DE
022600      *    CONTROLE, A TABELA JA ESTA NESSA ORDEM.
022700      *----------------------------------------------------------------*
022800       0300-ESCREVER-ZONAS              SECTION.
022900      *----------------------------------------------------------------*
023000           MOVE SIML-ZONA-NOME(WRK-IND-ZONA) TO WRK-RELX010A-ZONA-NOME
023100           MOVE SIML-ZONA-LIXO-ACUM(WRK-IND-ZONA)
023200                                        TO WRK-RELX010A-ZONA-LIXO
023300           MOVE WRK-RELX010A-ZONA-DET   TO WRK-RELX010A-STRING
023400           WRITE WRK-RELX010A-REGISTRO
023500           .
023600      *----------------------------------------------------------------*
023700       0300-EXIT.                       EXIT.
023800      *----------------------------------------------------------------*
023900
024000      *----------------------------------------------------------------*
024100      *    RODAPE COM A DESCRICAO DO ULTIMO EVENTO PROCESSADO
024200      *----------------------------------------------------------------*
024300       0400-ESCREVER-RODAPE             SECTION.
024400      *----------------------------------------------------------------*
024500           MOVE WRK-RELX010A-LINHA-BRANCO TO WRK-RELX010A-STRING
024600           WRITE WRK-RELX010A-REGISTRO
024700
024800           MOVE WRK-RELX010A-EVT-CAB    TO WRK-RELX010A-STRING
024900           WRITE WRK-RELX010A-REGISTRO
025000
025100           MOVE LK-RELX-EVT-DESCRICAO   TO WRK-RELX010A-EVT-TXT
025200           MOVE WRK-RELX010A-EVT-DET    TO WRK-RELX010A-STRING
025300           WRITE WRK-RELX010A-REGISTRO
025400
025500           MOVE WRK-RELX010A-LINHA      TO WRK-RELX010A-STRING
025600           WRITE WRK-RELX010A-REGISTRO
025700           .
025800      *----------------------------------------------------------------*
025900       0400-EXIT.                       EXIT.
026000      *----------------------------------------------------------------*
