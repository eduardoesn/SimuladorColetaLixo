000100      *================================================================*
000200      * DESCRICAO..: BOOK DE ZONAS DE COLETA E TABELA DE ROTEAMENTO
000300      * PROGRAMADOR: JOSE ROBERTO - COBOLDICAS
000400      * DATA.......: 03/02/2026
000500      * TAMANHO....: 00175
000600      *----------------------------------------------------------------*
000700      * SIML-ZONA-NOME          = NOME DA ZONA DE COLETA
000800      * SIML-ZONA-LIXO-MIN      = GERACAO MINIMA DIARIA (TONELADAS)
000900      * SIML-ZONA-LIXO-MAX      = GERACAO MAXIMA DIARIA (TONELADAS)
001000      * SIML-ZONA-LIXO-ACUM     = LIXO ACUMULADO NA ZONA (TONELADAS)
001100      *----------------------------------------------------------------*
001200      * SIML-ROTA-ZONA          = ZONA DE ORIGEM DA ROTA
001300      * SIML-ROTA-ESTACAO       = ESTACAO DE TRANSFERENCIA DE DESTINO
001400      *----------------------------------------------------------------*
001500      * MANUTENCAO:
001600      *  03/02/2026 JR CH00231 BOOK CRIADO P/ SIMULADOR DE COLETA
001700      *================================================================*
001800       01  COPY010A-HEADER.
001900        05  COPY010A-COD-BOOK           PIC X(08) VALUE 'COPY010A'.
002000        05  COPY010A-TAM-BOOK           PIC 9(05) VALUE 00175.
002100
002200      *    TABELA DE ZONAS - ORDEM DE INICIALIZACAO: SUL, SUDESTE,
002300      *    CENTRO, LESTE, NORTE (ZonasParametradas)
002400       01  SIML-ZONA-TABELA.
002500        05  SIML-ZONA-QTDE              PIC 9(02) COMP VALUE 5.
002600        05  SIML-ZONA-ITEM OCCURS 5 TIMES INDEXED BY SIML-ZONA-IDX.
002700         10 SIML-ZONA-NOME              PIC X(10).
002800         10 SIML-ZONA-LIXO-MIN          PIC 9(04).
002900         10 SIML-ZONA-LIXO-MAX          PIC 9(04).
003000         10 SIML-ZONA-LIXO-ACUM         PIC 9(04).
003100         10 FILLER                      PIC X(08).
003200
003300      *    VALORES-FABRICA DAS 5 ZONAS (ZonasParametradas) - SIML010A
003400      *    PERCORRE SIML-ZONA-FAB-ITEM EM LACO PARA CARREGAR A TABELA
003500      *    SIML-ZONA-TABELA ACIMA (PARAGRAFO 0300-INICIALIZAR-ZONAS).
003600       01  SIML-ZONA-FABRICA-X.
003700        05  FILLER                      PIC X(18) VALUE
003800            'Sul       00200040'.
003900        05  FILLER                      PIC X(18) VALUE
004000            'Sudeste   00180035'.
004100        05  FILLER                      PIC X(18) VALUE
004200            'Centro    00100020'.
004300        05  FILLER                      PIC X(18) VALUE
004400            'Leste     00150025'.
004500        05  FILLER                      PIC X(18) VALUE
004600            'Norte     00150030'.
004700       01  SIML-ZONA-FABRICA REDEFINES SIML-ZONA-FABRICA-X.
004800        05  SIML-ZONA-FAB-ITEM OCCURS 5 TIMES.
004900         10 SIML-ZONA-FAB-NOME          PIC X(10).
005000         10 SIML-ZONA-FAB-MIN           PIC 9(04).
005100         10 SIML-ZONA-FAB-MAX           PIC 9(04).
005200
005300      *    TABELA DE ROTEAMENTO ZONA -> ESTACAO (DistanciaZonas)
005400       01  SIML-ROTA-TABELA.
005500        05  SIML-ROTA-QTDE              PIC 9(02) COMP VALUE 5.
005600        05  SIML-ROTA-ITEM OCCURS 5 TIMES INDEXED BY SIML-ROTA-IDX.
005700         10 SIML-ROTA-ZONA              PIC X(10).
005800         10 SIML-ROTA-ESTACAO           PIC X(10).
005900         10 FILLER                      PIC X(06).
