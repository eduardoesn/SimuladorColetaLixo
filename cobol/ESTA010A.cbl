000100      ******************************************************************
000200      * PROGRAMADOR: JOSE ROBERTO - COBOLDICAS
000300      * DATA.......: 04/03/1993
000400      * DESCRICAO..: LOGICA DAS ESTACOES DE TRANSFERENCIA DO SIMULADOR
000500      *              DE COLETA - RECEBE CAMINHAO PEQUENO, DESCARREGA OU
000600      *              ENFILEIRA, TROCA O CAMINHAO GRANDE CHEIO E DRENA A
000700      *              FILA UNICA DE ESPERA COMPARTILHADA
000800      * NOME.......: ESTA010A
000900      ******************************************************************
001000       IDENTIFICATION DIVISION.
001100       PROGRAM-ID.    ESTA010A.
001200       AUTHOR.        JOSE ROBERTO.
001300       INSTALLATION.  PMT-SLU TERESINA.
001400       DATE-WRITTEN.  04/03/1993.
001500       DATE-COMPILED.
001600       SECURITY.      USO INTERNO - PMT-SLU.
001700      *----------------------------------------------------------------*
001800      * HISTORICO DE MANUTENCAO                                        *
001900      *----------------------------------------------------------------*
002000      * 04/03/1993 JR  OS93-011  PROGRAMA ORIGINAL - RECEBIMENTO DE
002100      *                          CAMINHAO PEQUENO NA ESTACAO.
002200      * 19/09/1993 JR  OS93-048  INCLUIDA FILA DE ESPERA QUANDO O
002300      *                          CAMINHAO GRANDE ESTA CHEIO.
002400      * 02/05/1994 MSF OS94-022  TROCA AUTOMATICA DE CAMINHAO GRANDE AO
002500      *                          ATINGIR 20 TONELADAS, COM DRENO DA
002600      *                          FILA DE ESPERA.
002700      * 30/11/1995 MSF OS95-061  INCLUIDO CANCELAMENTO DO TIMEOUT DE
002800      *                          GERACAO DE CAMINHAO GRANDE QUANDO O
002900      *                          CAMINHAO SAI DA FILA.
003000      * 19/05/1998 RQP Y2K-0031  VIRADA DO SECULO - SEM CAMPOS DE DATA
003100      *                          NESTE MODULO - CONFIRMADO SEM IMPACTO.
003200      * 30/09/1998 RQP Y2K-0031  TESTE DE REGRESSAO CONCLUIDO - SEM
003300      *                          ALTERACAO.
003400      * 17/02/2001 CAB OS01-009  PADRONIZADO NOME DE PARAGRAFOS.
003500      * 12/06/2009 CAB OS09-028  INCLUIDA TABELA DE ROTEAMENTO ZONA ->
003600      *                          ESTACAO (ANTES FIXA NO CHAMADOR).
003700      * 04/10/2016 WLS CH03301   CARGA EXCEDENTE AO DESCARREGAR PASSOU A
003800      *                          SER DESCARTADA (SATURACAO), NUNCA
003900      *                          TRANSBORDAR PARA O PROXIMO CAMINHAO.
004000      * 03/02/2026 JR  CH00231   MODULO ADAPTADO PARA O NOVO SIMULADOR
004100      *                          DE COLETA DE LIXO (ZONAS/ESTACOES).
004200      * 09/08/2026 JR  CH00255   0310-DESENFILEIRAR-UM E 0140-DESCARREGAR
004300      *                          -DIRETO PASSAM A SO' LIMPAR A FLAG DE
004400      *                          TIMEOUT AGENDADO QUANDO O CANCELAMENTO NO
004500      *                          AGN0010A REALMENTE ACHOU O EVENTO - A
004600      *                          FILA UNICA PODE DRENAR UM CAMINHAO PELA
004700      *                          ESTACAO QUE NAO FOI A DE ENTRADA DELE.
004800      * 09/08/2026 JR  CH00256   WRK-PROX-LTRUCK-ID PASSOU A COMECAR EM 2
004900      *                          - GERAVA O ID 0001 PARA O PRIMEIRO
005000      *                          CAMINHAO GRANDE SUBSTITUTO, DUPLICANDO
005100      *                          O LTRUCK-ID DA ESTACAO A AINDA ATIVO.
005200      *----------------------------------------------------------------*
005300       ENVIRONMENT DIVISION.
005400       CONFIGURATION SECTION.
005500       SPECIAL-NAMES.
005600           C01 IS TOP-OF-FORM
005700           CLASS MAIUSCULAS IS "A" THRU "Z"
005800           UPSI-0 ON STATUS IS ESTA-UPSI-DEPURACAO.
005900
006000       DATA DIVISION.
006100       FILE SECTION.
006200
006300       WORKING-STORAGE SECTION.
006400       77  WRK-STA-IDX-X                PIC 9(02) COMP VALUE ZEROS.
006500       77  WRK-STA-IDX REDEFINES WRK-STA-IDX-X PIC 9(02).
006600       77  WRK-ROT-IDX                  PIC 9(02) COMP VALUE ZEROS.
006700       77  WRK-FILA-IDX                 PIC 9(02) COMP VALUE ZEROS.
006800       77  WRK-A-MOVER                  PIC 9(04) COMP VALUE ZEROS.
006900       77  WRK-ACHOU-FG                 PIC X(01) VALUE 'N'.
007000      *    PROXIMO LTRUCK-ID A GERAR - COMECA EM 2 PORQUE SIML010A JA
007100      *    CRIA OS CAMINHOES GRANDES INICIAIS 0001 (ESTACAO A) E 0002
007200      *    (ESTACAO B); O PRIMEIRO GERADO AQUI TEM QUE SAIR EM 0003.
007300       77  WRK-PROX-LTRUCK-ID           PIC 9(04) COMP VALUE 0002.
007400
007500       01  WRK-TRK-IDX-X                PIC 9(03) COMP VALUE ZEROS.
007600       01  WRK-TRK-IDX REDEFINES WRK-TRK-IDX-X PIC 9(03).
007700       01  WRK-ESPACO-X                 PIC 9(04) COMP VALUE ZEROS.
007800       01  WRK-ESPACO REDEFINES WRK-ESPACO-X PIC 9(04).
007900       01  WRK-TEMPO-DESCARGA           PIC 9(06) COMP VALUE ZEROS.
008000       01  WRK-MENSAGEM                 PIC X(60) VALUE SPACES.
008100
008200      *    CAMPOS-PONTE PARA O CALL DE AGN0010A (CANCELAR/AGENDAR)
008300       01  WRK-AGN-FUNCAO               PIC X(01) VALUE SPACES.
008400       01  WRK-AGN-ACHOU                PIC X(01) VALUE SPACES.
008500
008600      *    AREA DE MONTAGEM DO CAMINHAO GRANDE NOVO (CaminhaoGrande) -
008700      *    MONTADO AQUI E DEPOIS TRANSFERIDO PARA O "SLOT" DA ESTACAO
008800           COPY COPY012A.
008900
009000       LINKAGE SECTION.
009100       01  LK-ESTA-FUNCAO               PIC X(01).
009200           88  LK-ESTA-RECEBER              VALUE '1'.
009300           88  LK-ESTA-GERAR-NOVO            VALUE '2'.
009400           88  LK-ESTA-LOCALIZAR-ESTACAO    VALUE '3'.
009500       01  LK-ESTA-ERRO                 PIC X(01).
009600           88  LK-ESTA-COM-ERRO             VALUE 'S'.
009700       01  LK-ESTA-ESTACAO-NOME         PIC X(10).
009800       01  LK-ESTA-TRUCK-ID             PIC X(04).
009900       01  LK-ESTA-ZONA                 PIC X(10).
010000       01  LK-ESTA-TEMPO                PIC 9(06).
010100
010200           COPY COPY010A.
010300           COPY COPY011A.
010400           COPY COPY013A.
010500           COPY COPY014A.
010600
010700      *================================================================*
010800       PROCEDURE DIVISION USING LK-ESTA-FUNCAO LK-ESTA-ERRO
010900           LK-ESTA-ESTACAO-NOME LK-ESTA-TRUCK-ID LK-ESTA-ZONA
011000           LK-ESTA-TEMPO SIML-ZONA-TABELA SIML-ROTA-TABELA
011100           SIML-TRUCK-TABELA SIML-STA-TABELA SIML-FILA-TABELA
011200           SIML-EVT-REGISTRO SIML-AGENDA-TABELA.
011300      *================================================================*
011400
011500      *----------------------------------------------------------------*
011600      *    PROCESSAMENTO PRINCIPAL - DESPACHA CONFORME A FUNCAO PEDIDA
011700      *----------------------------------------------------------------*
011800      *> cobol-lint CL002 0000-processar
011900       0000-PROCESSAR                   SECTION.
012000      *----------------------------------------------------------------*
012100           MOVE 'N'                     TO LK-ESTA-ERRO
012200
012300           EVALUATE TRUE
012400               WHEN LK-ESTA-RECEBER
012500                   PERFORM 0100-RECEBER-CAMINHAO    THRU 0100-EXIT
012600               WHEN LK-ESTA-GERAR-NOVO
012700                   PERFORM 0200-GERAR-NOVO-GRANDE    THRU 0200-EXIT
012800               WHEN LK-ESTA-LOCALIZAR-ESTACAO
012900                   PERFORM 0400-LOCALIZAR-ESTACAO    THRU 0400-EXIT
013000               WHEN OTHER
013100                   DISPLAY 'ESTA010A - FUNCAO INVALIDA: ' LK-ESTA-FUNCAO
013200                   MOVE 'S'              TO LK-ESTA-ERRO
013300           END-EVALUATE
013400
013500           GOBACK
013600           .
013700      *----------------------------------------------------------------*
013800      *> cobol-lint CL002 0000-end
013900       0000-END.                        EXIT.
014000
014100      *----------------------------------------------------------------*
014200      *    receberCaminhaoPequeno - DESCARREGA IMEDIATAMENTE SE HOUVER
014300      *    VAGA NO CAMINHAO GRANDE ATUAL, SENAO ENFILEIRA E AGENDA O
014400      *    TIMEOUT DE GERACAO-CAM-GRANDE (100 MINUTOS, LITERAL).
014500      *----------------------------------------------------------------*
014600       0100-RECEBER-CAMINHAO            SECTION.
014700      *----------------------------------------------------------------*
014800           PERFORM 0110-LOCALIZAR-STA   THRU 0110-EXIT
014900           PERFORM 0120-LOCALIZAR-TRK   THRU 0120-EXIT
015000
015100           IF SIML-STA-LT-CARGA-ATUAL(WRK-STA-IDX) NOT LESS
015200              SIML-STA-LT-CAP-MAX(WRK-STA-IDX)
015300               PERFORM 0130-ENFILEIRAR  THRU 0130-EXIT
015400           ELSE
015500               PERFORM 0140-DESCARREGAR-DIRETO THRU 0140-EXIT
015600
015700               IF SIML-STA-LT-CARGA-ATUAL(WRK-STA-IDX) NOT LESS
015800                  SIML-STA-LT-CAP-MAX(WRK-STA-IDX)
015900                   DISPLAY 'ESTA010A - CAMINHAO GRANDE '
016000                       SIML-STA-LT-ID(WRK-STA-IDX)
016100                       ' PARTIU PARA O ATERRO - ESTACAO '
016200                       SIML-STA-NOME(WRK-STA-IDX)
016300                   PERFORM 0200-GERAR-NOVO-GRANDE THRU 0200-EXIT
016400               END-IF
016500           END-IF
016600           .
016700      *----------------------------------------------------------------*
016800       0100-EXIT.                       EXIT.
016900      *----------------------------------------------------------------*
017000
017100       0110-LOCALIZAR-STA               SECTION.
017200           MOVE 'N'                     TO WRK-ACHOU-FG
017300           PERFORM 0115-COMPARAR-STA    THRU 0115-EXIT
017400               VARYING WRK-STA-IDX FROM 1 BY 1
017500               UNTIL WRK-STA-IDX GREATER SIML-STA-QTDE
017600                  OR WRK-ACHOU-FG EQUAL 'S'
017700           IF WRK-ACHOU-FG EQUAL 'N'
017800               DISPLAY 'ESTA010A - ESTACAO NAO CADASTRADA: '
017900                   LK-ESTA-ESTACAO-NOME
018000               MOVE 'S'                  TO LK-ESTA-ERRO
018100           ELSE
018200               SUBTRACT 1                FROM WRK-STA-IDX
018300           END-IF
018400           .
018500       0110-EXIT.                       EXIT.
018600
018700       0115-COMPARAR-STA                SECTION.
018800           IF SIML-STA-NOME(WRK-STA-IDX) EQUAL LK-ESTA-ESTACAO-NOME
018900               MOVE 'S'                  TO WRK-ACHOU-FG
019000           END-IF
019100           .
019200       0115-EXIT.                       EXIT.
019300
019400       0120-LOCALIZAR-TRK               SECTION.
019500           MOVE 'N'                     TO WRK-ACHOU-FG
019600           PERFORM 0125-COMPARAR-TRK    THRU 0125-EXIT
019700               VARYING WRK-TRK-IDX FROM 1 BY 1
019800               UNTIL WRK-TRK-IDX GREATER SIML-TRUCK-QTDE
019900                  OR WRK-ACHOU-FG EQUAL 'S'
020000           IF WRK-ACHOU-FG EQUAL 'N'
020100               DISPLAY 'ESTA010A - CAMINHAO NAO CADASTRADO: '
020200                   LK-ESTA-TRUCK-ID
020300               MOVE 'S'                  TO LK-ESTA-ERRO
020400           ELSE
020500               SUBTRACT 1                FROM WRK-TRK-IDX
020600           END-IF
020700           .
020800       0120-EXIT.                       EXIT.
020900
021000       0125-COMPARAR-TRK                SECTION.
021100           IF SIML-TRUCK-ID(WRK-TRK-IDX) EQUAL LK-ESTA-TRUCK-ID
021200               MOVE 'S'                  TO WRK-ACHOU-FG
021300           END-IF
021400           .
021500       0125-EXIT.                       EXIT.
021600
021700       0130-ENFILEIRAR                  SECTION.
021800           ADD 1                        TO SIML-FILA-CAUDA
021900           IF SIML-FILA-CAUDA GREATER 30
022000               MOVE 1                    TO SIML-FILA-CAUDA
022100           END-IF
022200           MOVE LK-ESTA-TRUCK-ID         TO
022300               SIML-FILA-TRUCK-ID(SIML-FILA-CAUDA)
022400           MOVE LK-ESTA-TEMPO            TO
022500               SIML-FILA-TMP-ENTRADA(SIML-FILA-CAUDA)
022600           ADD 1                        TO SIML-FILA-QTDE
022700
022800           IF SIML-TRUCK-EVT-NAO-AGENDADO(WRK-TRK-IDX)
022900               MOVE 'GERACAO-CAM-GRANDE' TO EVT-TIPO
023000               COMPUTE EVT-TEMPO = LK-ESTA-TEMPO + 100
023100               MOVE LK-ESTA-TRUCK-ID     TO EVT-TRUCK-ID
023200               MOVE SPACES               TO EVT-ZONA
023300               MOVE LK-ESTA-ESTACAO-NOME TO EVT-ESTACAO
023400               MOVE '1'                  TO WRK-AGN-FUNCAO
023500               CALL 'AGN0010A' USING WRK-AGN-FUNCAO WRK-AGN-ACHOU
023600                   SIML-EVT-REGISTRO SIML-AGENDA-TABELA
023700               MOVE 'Y'                  TO SIML-TRUCK-EVT-AGEND-FG
023800                                            (WRK-TRK-IDX)
023900               MOVE LK-ESTA-TEMPO        TO
024000                   SIML-TRUCK-TMP-ENT-FILA(WRK-TRK-IDX)
024100           END-IF
024200           .
024300       0130-EXIT.                       EXIT.
024400
024500       0140-DESCARREGAR-DIRETO          SECTION.
024600           IF SIML-TRUCK-EVT-AGENDADO(WRK-TRK-IDX)
024700               MOVE 'GERACAO-CAM-GRANDE' TO EVT-TIPO
024800               MOVE LK-ESTA-TRUCK-ID     TO EVT-TRUCK-ID
024900               MOVE LK-ESTA-ESTACAO-NOME TO EVT-ESTACAO
025000               MOVE '3'                  TO WRK-AGN-FUNCAO
025100               CALL 'AGN0010A' USING WRK-AGN-FUNCAO WRK-AGN-ACHOU
025200                   SIML-EVT-REGISTRO SIML-AGENDA-TABELA
025300               IF WRK-AGN-ACHOU EQUAL 'S'
025400                   MOVE 'N'              TO SIML-TRUCK-EVT-AGEND-FG
025500                                            (WRK-TRK-IDX)
025600               END-IF
025700           END-IF
025800
025900           COMPUTE WRK-ESPACO = SIML-STA-LT-CAP-MAX(WRK-STA-IDX)
026000                               - SIML-STA-LT-CARGA-ATUAL(WRK-STA-IDX)
026100           IF SIML-TRUCK-CARGA-ATUAL(WRK-TRK-IDX) GREATER WRK-ESPACO
026200               MOVE WRK-ESPACO           TO WRK-A-MOVER
026300           ELSE
026400               MOVE SIML-TRUCK-CARGA-ATUAL(WRK-TRK-IDX) TO WRK-A-MOVER
026500           END-IF
026600
026700           ADD WRK-A-MOVER TO SIML-STA-LT-CARGA-ATUAL(WRK-STA-IDX)
026800
026900      *    TEMPO DE DESCARGA - PURAMENTE INFORMATIVO, NAO ATRASA NENHUM
027000      *    EVENTO JA AGENDADO (CONFORME O PROGRAMA ORIGINAL).
027100           COMPUTE WRK-TEMPO-DESCARGA =
027200               SIML-TRUCK-CARGA-ATUAL(WRK-TRK-IDX) * 5
027300           DISPLAY 'ESTA010A - TEMPO DE DESCARGA (MIN): '
027400               WRK-TEMPO-DESCARGA
027500
027600           MOVE ZEROS TO SIML-TRUCK-CARGA-ATUAL(WRK-TRK-IDX)
027700           .
027800       0140-EXIT.                       EXIT.
027900
028000      *----------------------------------------------------------------*
028100      *    gerarNovoCaminhaoGrande - SUBSTITUI O CAMINHAO GRANDE ATUAL
028200      *    DA ESTACAO POR UM NOVO VAZIO E DRENA A FILA DE ESPERA.
028300      *----------------------------------------------------------------*
028400       0200-GERAR-NOVO-GRANDE           SECTION.
028500      *----------------------------------------------------------------*
028600           IF LK-ESTA-FUNCAO EQUAL '2'
028700               PERFORM 0110-LOCALIZAR-STA THRU 0110-EXIT
028800           END-IF
028900
029000           ADD 1                        TO WRK-PROX-LTRUCK-ID
029100           MOVE WRK-PROX-LTRUCK-ID      TO SIML-LTRUCK-ID
029200           MOVE 0020                    TO SIML-LTRUCK-CAP-MAX
029300           MOVE ZEROS                   TO SIML-LTRUCK-CARGA-ATUAL
029400           MOVE 'Y'                     TO SIML-LTRUCK-CARREG-FG
029500
029600           MOVE SIML-LTRUCK-ID          TO SIML-STA-LT-ID(WRK-STA-IDX)
029700           MOVE SIML-LTRUCK-CAP-MAX     TO
029800               SIML-STA-LT-CAP-MAX(WRK-STA-IDX)
029900           MOVE SIML-LTRUCK-CARGA-ATUAL TO
030000               SIML-STA-LT-CARGA-ATUAL(WRK-STA-IDX)
030100           MOVE SIML-LTRUCK-CARREG-FG   TO
030200               SIML-STA-LT-CARREG-FG(WRK-STA-IDX)
030300
030400           PERFORM 0300-DRENAR-FILA     THRU 0300-EXIT
030500           .
030600      *----------------------------------------------------------------*
030700       0200-EXIT.                       EXIT.
030800      *----------------------------------------------------------------*
030900
031000      *----------------------------------------------------------------*
031100      *    DRENA A FILA UNICA DE ESPERA ENQUANTO HOUVER CAMINHAO NA
031200      *    FILA E O CAMINHAO GRANDE ATUAL AINDA TIVER ESPACO.
031300      *----------------------------------------------------------------*
031400       0300-DRENAR-FILA                 SECTION.
031500      *----------------------------------------------------------------*
031600           PERFORM 0310-DESENFILEIRAR-UM THRU 0310-EXIT
031700               UNTIL SIML-FILA-QTDE EQUAL ZEROS
031800                  OR SIML-STA-LT-CARGA-ATUAL(WRK-STA-IDX) NOT LESS
031900                     SIML-STA-LT-CAP-MAX(WRK-STA-IDX)
032000           .
032100      *----------------------------------------------------------------*
032200       0300-EXIT.                       EXIT.
032300      *----------------------------------------------------------------*
032400
032500       0310-DESENFILEIRAR-UM            SECTION.
032600           COMPUTE WRK-FILA-IDX = SIML-FILA-CABECA + 1
032700           IF WRK-FILA-IDX GREATER 30
032800               MOVE 1                    TO WRK-FILA-IDX
032900           END-IF
033000           MOVE WRK-FILA-IDX            TO SIML-FILA-CABECA
033100           MOVE SIML-FILA-TRUCK-ID(WRK-FILA-IDX) TO LK-ESTA-TRUCK-ID
033200           SUBTRACT 1                   FROM SIML-FILA-QTDE
033300
033400           PERFORM 0120-LOCALIZAR-TRK   THRU 0120-EXIT
033500
033600           IF SIML-TRUCK-EVT-AGENDADO(WRK-TRK-IDX)
033700               MOVE 'GERACAO-CAM-GRANDE' TO EVT-TIPO
033800               MOVE LK-ESTA-TRUCK-ID     TO EVT-TRUCK-ID
033900               MOVE SIML-STA-NOME(WRK-STA-IDX) TO EVT-ESTACAO
034000               MOVE '3'                  TO WRK-AGN-FUNCAO
034100               CALL 'AGN0010A' USING WRK-AGN-FUNCAO WRK-AGN-ACHOU
034200                   SIML-EVT-REGISTRO SIML-AGENDA-TABELA
034300               IF WRK-AGN-ACHOU EQUAL 'S'
034400                   MOVE 'N'              TO SIML-TRUCK-EVT-AGEND-FG
034500                                            (WRK-TRK-IDX)
034600               END-IF
034700           END-IF
034800
034900           COMPUTE WRK-ESPACO = SIML-STA-LT-CAP-MAX(WRK-STA-IDX)
035000                               - SIML-STA-LT-CARGA-ATUAL(WRK-STA-IDX)
035100           IF SIML-TRUCK-CARGA-ATUAL(WRK-TRK-IDX) GREATER WRK-ESPACO
035200               MOVE WRK-ESPACO           TO WRK-A-MOVER
035300           ELSE
035400               MOVE SIML-TRUCK-CARGA-ATUAL(WRK-TRK-IDX) TO WRK-A-MOVER
035500           END-IF
035600
035700           ADD WRK-A-MOVER TO SIML-STA-LT-CARGA-ATUAL(WRK-STA-IDX)
035800           MOVE ZEROS TO SIML-TRUCK-CARGA-ATUAL(WRK-TRK-IDX)
035900           .
036000       0310-EXIT.                       EXIT.
036100
036200      *----------------------------------------------------------------*
036300      *    DistanciaZonas - LOCALIZA A ESTACAO DE DESTINO DA ZONA.
036400      *    QUALQUER ZONA NAO CADASTRADA E' ERRO FATAL DE CONFIGURACAO.
036500      *----------------------------------------------------------------*
036600       0400-LOCALIZAR-ESTACAO           SECTION.
036700      *----------------------------------------------------------------*
036800           MOVE 'N'                     TO WRK-ACHOU-FG
036900           PERFORM 0410-COMPARAR-ROTA   THRU 0410-EXIT
037000               VARYING WRK-ROT-IDX FROM 1 BY 1
037100               UNTIL WRK-ROT-IDX GREATER SIML-ROTA-QTDE
037200                  OR WRK-ACHOU-FG EQUAL 'S'
037300
037400           IF WRK-ACHOU-FG EQUAL 'N'
037500               DISPLAY 'ESTA010A - ERRO FATAL - ZONA SEM ROTEAMENTO: '
037600                   LK-ESTA-ZONA
037700               MOVE 'S'                  TO LK-ESTA-ERRO
037800           END-IF
037900           .
038000      *----------------------------------------------------------------*
038100       0400-EXIT.                       EXIT.
038200      *----------------------------------------------------------------*
038300
038400       0410-COMPARAR-ROTA               SECTION.
038500           IF SIML-ROTA-ZONA(WRK-ROT-IDX) EQUAL LK-ESTA-ZONA
038600               MOVE SIML-ROTA-ESTACAO(WRK-ROT-IDX) TO
038700                   LK-ESTA-ESTACAO-NOME
038800               MOVE 'S'                  TO WRK-ACHOU-FG
038900           END-IF
039000           .
039100       0410-EXIT.                       EXIT.
