000100      ******************************************************************
000200      * PROGRAMADOR: JOSE ROBERTO - COBOLDICAS
000300      * DATA.......: 11/06/1992
000400      * DESCRICAO..: AGENDA DE EVENTOS DO SIMULADOR DE COLETA - INSERE
000500      *              EM ORDEM DE HORARIO, REMOVE O MAIS ANTIGO E REMOVE
000600      *              POR CHAVE (CANCELAMENTO DE TIMEOUT DE FILA)
000700      * NOME.......: AGN0010A
000800      ******************************************************************
000900       IDENTIFICATION DIVISION.
001000       PROGRAM-ID.    AGN0010A.
001100       AUTHOR.        JOSE ROBERTO.
001200       INSTALLATION.  PMT-SLU TERESINA.
001300       DATE-WRITTEN.  11/06/1992.
001400       DATE-COMPILED.
001500       SECURITY.      USO INTERNO - PMT-SLU.
001600      *----------------------------------------------------------------*
001700      * HISTORICO DE MANUTENCAO                                        *
001800      *----------------------------------------------------------------*
001900      * 11/06/1992 JR  OS92-061  PROGRAMA ORIGINAL - AGENDA DE EVENTOS
002000      *                          DO SIMULADOR DE ROTAS DE COLETA.
002100      * 02/09/1992 JR  OS92-098  INCLUIDA REMOCAO POR CHAVE (CANCELA
002200      *                          TIMEOUT DE CAMINHAO GRANDE NA FILA).
002300      * 14/01/1993 MSF OS93-004  CORRIGIDO DESEMPATE DE HORARIOS IGUAIS
002400      *                          - ORDEM DE INSERCAO DEVE PREVALECER.
002500      * 23/03/1994 MSF OS94-017  AUMENTADO LIMITE DA AGENDA DE 200 P/
002600      *                          500 EVENTOS (FROTA CRESCEU).
002700      * 08/11/1995 JR  OS95-052  REVISAO GERAL DE COMENTARIOS.
002800      * 19/05/1998 RQP Y2K-0031  VIRADA DO SECULO - CAMPOS DE HORARIO
002900      *                          JA ERAM INTEIROS DE MINUTO, SEM DATA -
003000      *                          CONFIRMADO SEM IMPACTO DE ANO 2000.
003100      * 30/09/1998 RQP Y2K-0031  TESTE DE REGRESSAO PARA VIRADA DO
003200      *                          SECULO CONCLUIDO - SEM ALTERACAO.
003300      * 17/02/2001 CAB OS01-009  PADRONIZADO NOME DE PARAGRAFOS PARA O
003400      *                          NOVO PADRAO DA EQUIPE (CAB.).
003500      * 25/08/2005 CAB OS05-044  AJUSTE DE PERFORMANCE NA BUSCA DE
003600      *                          POSICAO DE INSERCAO.
003700      * 14/04/2012 WLS CH01187   INCLUIDA VALIDACAO DE AGENDA CHEIA.
003800      * 09/07/2018 WLS CH04420   REVISADO P/ NOVO LIMITE DE 30 CAMINHOES
003900      *                          PEQUENOS NA FROTA.
004000      * 03/02/2026 JR  CH00231   MODULO ADAPTADO PARA O NOVO SIMULADOR
004100      *                          DE COLETA DE LIXO (ZONAS/ESTACOES).
004200      * 09/08/2026 JR  CH00255   REMOVIDA EVT-ESTACAO DA CHAVE DE
004300      *                          CANCELAMENTO EM 0310-LOCALIZAR-CHAVE -
004400      *                          COM A FILA UNICA COMPARTILHADA PELAS
004500      *                          DUAS ESTACOES A CHAVE ANTIGA FALHAVA
004600      *                          QUANDO O CAMINHAO ERA DRENADO PELA
004700      *                          OUTRA ESTACAO, DEIXANDO TIMEOUT PRESO.
004800      *----------------------------------------------------------------*
004900       ENVIRONMENT DIVISION.
005000       CONFIGURATION SECTION.
005100       SPECIAL-NAMES.
005200           C01 IS TOP-OF-FORM
005300           CLASS MAIUSCULAS IS "A" THRU "Z"
005400           UPSI-0 ON STATUS IS AGN-UPSI-AGENDA-CHEIA.
005500
005600       DATA DIVISION.
005700       FILE SECTION.
005800
005900       WORKING-STORAGE SECTION.
006000       77  WRK-IDX                     PIC 9(04) COMP VALUE ZEROS.
006100       77  WRK-POS-ACHADA-FG           PIC X(01) VALUE 'N'.
006200
006300       01  WRK-POS                     PIC 9(04) COMP VALUE ZEROS.
006400       01  WRK-POS-X REDEFINES WRK-POS PIC 9(04).
006500
006600      *    AREA DE TRABALHO PARA EXIBICAO DO HORARIO - DUAS VISOES DO
006700      *    MESMO CAMPO (NUMERICA E ALFANUMERICA PARA DISPLAY DE ERRO)
006800       01  WRK-TEMPO-DISPLAY-X         PIC 9(06) VALUE ZEROS.
006900       01  WRK-TEMPO-DISPLAY REDEFINES WRK-TEMPO-DISPLAY-X
007000                                       PIC X(06).
007100
007200       01  WRK-MENSAGEM                PIC X(60) VALUE SPACES.
007300       01  WRK-MENSAGEM-R REDEFINES WRK-MENSAGEM.
007400           05  WRK-MENSAGEM-COD        PIC X(10).
007500           05  WRK-MENSAGEM-TXT        PIC X(50).
007600
007700       LINKAGE SECTION.
007800       01  LK-AGN-FUNCAO               PIC X(01).
007900           88  LK-AGN-INSERIR              VALUE '1'.
008000           88  LK-AGN-REMOVER-CABECA       VALUE '2'.
008100           88  LK-AGN-REMOVER-CHAVE        VALUE '3'.
008200       01  LK-AGN-ACHOU                PIC X(01).
008300           88  LK-AGN-FOI-ACHADO           VALUE 'S'.
008400           88  LK-AGN-NAO-FOI-ACHADO       VALUE 'N'.
008500
008600      *    REGISTRO DE EVENTO (ENTRADA NA INSERCAO, SAIDA NA REMOCAO)
008700      *    E TABELA DA AGENDA (COMPARTILHADA COM O CHAMADOR)
008800           COPY COPY014A.
008900
009000      *================================================================*
009100       PROCEDURE DIVISION USING LK-AGN-FUNCAO LK-AGN-ACHOU
009200                                 SIML-EVT-REGISTRO SIML-AGENDA-TABELA.
009300      *================================================================*
009400
009500      *----------------------------------------------------------------*
009600      *    PROCESSAMENTO PRINCIPAL - DESPACHA CONFORME A FUNCAO PEDIDA
009700      *----------------------------------------------------------------*
009800      *> cobol-lint CL002 0000-processar
009900       0000-PROCESSAR                  SECTION.
010000      *----------------------------------------------------------------*
010100           MOVE 'N'                    TO LK-AGN-ACHOU
010200
010300           EVALUATE TRUE
010400               WHEN LK-AGN-INSERIR
010500                   PERFORM 0100-INSERIR-ORDEM THRU 0100-EXIT
010600               WHEN LK-AGN-REMOVER-CABECA
010700                   PERFORM 0200-REMOVER-CABECA THRU 0200-EXIT
010800               WHEN LK-AGN-REMOVER-CHAVE
010900                   PERFORM 0300-REMOVER-CHAVE  THRU 0300-EXIT
011000               WHEN OTHER
011100                   DISPLAY 'AGN0010A - FUNCAO INVALIDA: ' LK-AGN-FUNCAO
011200           END-EVALUATE
011300
011400           GOBACK
011500           .
011600      *----------------------------------------------------------------*
011700      *> cobol-lint CL002 0000-end
011800       0000-END.                       EXIT.
011900
012000      *----------------------------------------------------------------*
012100      *    INSERIR EVENTO EM ORDEM ASCENDENTE DE EVT-TEMPO - REGRA DE
012200      *    DESEMPATE: O NOVO EVENTO ENTRA ANTES DO PRIMEIRO EVENTO JA
012300      *    AGENDADO QUE SEJA ESTRITAMENTE POSTERIOR (MANTEM ORDEM DE
012400      *    INSERCAO ENTRE EVENTOS DE MESMO HORARIO).
012500      *----------------------------------------------------------------*
012600       0100-INSERIR-ORDEM               SECTION.
012700      *----------------------------------------------------------------*
012800           IF SIML-AGENDA-QTDE NOT LESS 500
012900               DISPLAY 'AGN0010A - AGENDA CHEIA, EVENTO PERDIDO'
013000               GO TO 0100-EXIT
013100           END-IF
013200
013300           MOVE 'N'                    TO WRK-POS-ACHADA-FG
013400           MOVE ZEROS                  TO WRK-POS
013500
013600           PERFORM 0110-LOCALIZAR-POSICAO THRU 0110-EXIT
013700               VARYING WRK-IDX FROM 1 BY 1
013800               UNTIL WRK-IDX GREATER SIML-AGENDA-QTDE
013900                  OR WRK-POS-ACHADA-FG EQUAL 'S'
014000
014100           IF WRK-POS-ACHADA-FG EQUAL 'N'
014200               COMPUTE WRK-POS = SIML-AGENDA-QTDE + 1
014300           END-IF
014400
014500           PERFORM 0120-ABRIR-ESPACO THRU 0120-EXIT
014600               VARYING WRK-IDX FROM SIML-AGENDA-QTDE BY -1
014700               UNTIL WRK-IDX LESS WRK-POS
014800
014900           MOVE EVT-TIPO                TO AGDA-TIPO(WRK-POS)
015000           MOVE EVT-TEMPO               TO AGDA-TEMPO(WRK-POS)
015100           MOVE EVT-TRUCK-ID            TO AGDA-TRUCK-ID(WRK-POS)
015200           MOVE EVT-ZONA                TO AGDA-ZONA(WRK-POS)
015300           MOVE EVT-ESTACAO             TO AGDA-ESTACAO(WRK-POS)
015400           ADD 1                        TO SIML-AGENDA-QTDE
015500           MOVE 'S'                     TO LK-AGN-ACHOU
015600           .
015700      *----------------------------------------------------------------*
015800       0100-EXIT.                       EXIT.
015900      *----------------------------------------------------------------*
016000
016100       0110-LOCALIZAR-POSICAO           SECTION.
016200           IF AGDA-TEMPO(WRK-IDX) GREATER EVT-TEMPO
016300               MOVE WRK-IDX             TO WRK-POS
016400               MOVE 'S'                 TO WRK-POS-ACHADA-FG
016500           END-IF
016600           .
016700       0110-EXIT.                       EXIT.
016800
016900       0120-ABRIR-ESPACO                SECTION.
017000           MOVE AGDA-TIPO(WRK-IDX)      TO AGDA-TIPO(WRK-IDX + 1)
017100           MOVE AGDA-TEMPO(WRK-IDX)     TO AGDA-TEMPO(WRK-IDX + 1)
017200           MOVE AGDA-TRUCK-ID(WRK-IDX)  TO AGDA-TRUCK-ID(WRK-IDX + 1)
017300           MOVE AGDA-ZONA(WRK-IDX)      TO AGDA-ZONA(WRK-IDX + 1)
017400           MOVE AGDA-ESTACAO(WRK-IDX)   TO AGDA-ESTACAO(WRK-IDX + 1)
017500           .
017600       0120-EXIT.                       EXIT.
017700
017800      *----------------------------------------------------------------*
017900      *    REMOVER O EVENTO DA CABECA (MAIS ANTIGO) - DEVOLVE NO
018000      *    REGISTRO DE SAIDA E COMPACTA A TABELA
018100      *----------------------------------------------------------------*
018200       0200-REMOVER-CABECA              SECTION.
018300      *----------------------------------------------------------------*
018400           IF SIML-AGENDA-QTDE EQUAL ZEROS
018500               GO TO 0200-EXIT
018600           END-IF
018700
018800           MOVE AGDA-TIPO(1)            TO EVT-TIPO
018900           MOVE AGDA-TEMPO(1)           TO EVT-TEMPO
019000           MOVE AGDA-TRUCK-ID(1)        TO EVT-TRUCK-ID
019100           MOVE AGDA-ZONA(1)            TO EVT-ZONA
019200           MOVE AGDA-ESTACAO(1)         TO EVT-ESTACAO
019300
019400           PERFORM 0210-COMPACTAR THRU 0210-EXIT
019500               VARYING WRK-IDX FROM 1 BY 1
019600               UNTIL WRK-IDX NOT LESS SIML-AGENDA-QTDE
019700
019800           SUBTRACT 1                   FROM SIML-AGENDA-QTDE
019900           MOVE 'S'                     TO LK-AGN-ACHOU
020000           .
020100      *----------------------------------------------------------------*
020200       0200-EXIT.                       EXIT.
020300      *----------------------------------------------------------------*
020400
020500       0210-COMPACTAR                   SECTION.
020600           MOVE AGDA-TIPO(WRK-IDX + 1)      TO AGDA-TIPO(WRK-IDX)
020700           MOVE AGDA-TEMPO(WRK-IDX + 1)     TO AGDA-TEMPO(WRK-IDX)
020800           MOVE AGDA-TRUCK-ID(WRK-IDX + 1)  TO AGDA-TRUCK-ID(WRK-IDX)
020900           MOVE AGDA-ZONA(WRK-IDX + 1)      TO AGDA-ZONA(WRK-IDX)
021000           MOVE AGDA-ESTACAO(WRK-IDX + 1)   TO AGDA-ESTACAO(WRK-IDX)
021100           .
021200       0210-EXIT.                       EXIT.
021300
021400      *----------------------------------------------------------------*
021500      *    REMOVER POR CHAVE - USADO PARA CANCELAR O TIMEOUT DE
021600      *    GERACAO-CAM-GRANDE PENDENTE DE UM CAMINHAO QUE SAIU DA FILA
021700      *    (EVT-TIPO + EVT-TRUCK-ID SAO A CHAVE - NAO USAR EVT-ESTACAO
021800      *    POIS A FILA DE ESPERA E UNICA E COMPARTILHADA PELAS DUAS
021900      *    ESTACOES; UM CAMINHAO PODE SER DRENADO PELA OUTRA ESTACAO E
022000      *    A FLAG SIML-TRUCK-EVT-AGEND-FG JA GARANTE NO MAXIMO UM
022100      *    TIMEOUT PENDENTE POR CAMINHAO)
022200      *----------------------------------------------------------------*
022300       0300-REMOVER-CHAVE               SECTION.
022400      *----------------------------------------------------------------*
022500           MOVE 'N'                     TO WRK-POS-ACHADA-FG
022600           MOVE ZEROS                   TO WRK-POS
022700
022800           PERFORM 0310-LOCALIZAR-CHAVE THRU 0310-EXIT
022900               VARYING WRK-IDX FROM 1 BY 1
023000               UNTIL WRK-IDX GREATER SIML-AGENDA-QTDE
023100                  OR WRK-POS-ACHADA-FG EQUAL 'S'
023200
023300           IF WRK-POS-ACHADA-FG EQUAL 'N'
023400               GO TO 0300-EXIT
023500           END-IF
023600
023700           PERFORM 0210-COMPACTAR THRU 0210-EXIT
023800               VARYING WRK-IDX FROM WRK-POS BY 1
023900               UNTIL WRK-IDX NOT LESS SIML-AGENDA-QTDE
024000
024100           SUBTRACT 1                   FROM SIML-AGENDA-QTDE
024200           MOVE 'S'                     TO LK-AGN-ACHOU
024300           .
024400      *----------------------------------------------------------------*
024500       0300-EXIT.                       EXIT.
024600      *----------------------------------------------------------------*
024700
024800       0310-LOCALIZAR-CHAVE             SECTION.
024900           IF AGDA-TIPO(WRK-IDX)      EQUAL EVT-TIPO
025000              AND AGDA-TRUCK-ID(WRK-IDX) EQUAL EVT-TRUCK-ID
025100               MOVE WRK-IDX             TO WRK-POS
025200               MOVE 'S'                 TO WRK-POS-ACHADA-FG
025300           END-IF
025400           .
025500       0310-EXIT.                       EXIT.
