000100      ******************************************************************
000200      * PROGRAMADOR: JOSE ROBERTO - COBOLDICAS
000300      * DATA.......: 02/06/1989
000400      * DESCRICAO..: LEITURA DO ARQUIVO DE FROTA DO SIMULADOR DE COLETA -
000500      *              UM REGISTRO POR CLASSE DE CAMINHAO PEQUENO A SER
000600      *              INSTANCIADA (QUANTIDADE, VIAGENS, CAPACIDADE).
000700      * NOME.......: LEFR010A
000800      ******************************************************************
000900       IDENTIFICATION DIVISION.
001000       PROGRAM-ID.    LEFR010A.
001100       AUTHOR.        JOSE ROBERTO.
001200       INSTALLATION.  PMT-SLU TERESINA.
001300       DATE-WRITTEN.  02/06/1989.
001400       DATE-COMPILED.
001500       SECURITY.      USO INTERNO - PMT-SLU.
001600      *----------------------------------------------------------------*
001700      * HISTORICO DE MANUTENCAO                                        *
001800      *----------------------------------------------------------------*
001900      * 02/06/1989 JR  OS89-011  PROGRAMA ORIGINAL - LEITURA SEQUENCIAL
002000      *                          DE ARQUIVO CADASTRAL GENERICO.
002100      * 14/03/1991 JR  OS91-007  TRANSFORMADO EM SUBROTINA (CALL), SEM
002200      *                          PARAR O RUN DO CHAMADOR.
002300      * 09/02/1993 MSF OS93-009  REJEITA REGISTRO COM QUANTIDADE DE
002400      *                          CAMINHOES OU VIAGENS IGUAL A ZERO.
002500      * 19/05/1998 RQP Y2K-0032  VIRADA DO SECULO - SEM CAMPOS DE DATA
002600      *                          NESTE MODULO - CONFIRMADO SEM IMPACTO.
002700      * 30/09/1998 RQP Y2K-0032  TESTE DE REGRESSAO CONCLUIDO - SEM
002800      *                          ALTERACAO.
002900      * 17/02/2001 CAB OS01-010  PADRONIZADO NOME DE PARAGRAFOS.
003000      * 03/02/2026 JR  CH00231   MODULO ADAPTADO PARA LER O CADASTRO DE
003100      *                          CLASSES DE CAMINHAO PEQUENO DO NOVO
003200      *                          SIMULADOR (QTDE/VIAGENS/CAPACIDADE) -
003300      *                          LIMITADO A 10 CLASSES NA TABELA.
003400      *----------------------------------------------------------------*
003500       ENVIRONMENT DIVISION.
003600       CONFIGURATION SECTION.
003700       SPECIAL-NAMES.
003800           C01 IS TOP-OF-FORM
003900           CLASS MAIUSCULAS IS "A" THRU "Z"
004000           UPSI-0 ON STATUS IS LEFR-UPSI-DEPURACAO.
004100
004200       INPUT-OUTPUT SECTION.
004300       FILE-CONTROL.
004400           SELECT FROTA-ENTRADA         ASSIGN TO "FROTACAD"
004500           ORGANIZATION IS LINE SEQUENTIAL
004600           FILE STATUS IS WRK-FROTA-STATUS.
004700
004800       DATA DIVISION.
004900       FILE SECTION.
005000       FD  FROTA-ENTRADA
005100           RECORD CONTAINS 20 CHARACTERS.
005200       01  FD-REG-FROTA.
005300           05  FD-FROTA-QTD-CAMINHOES    PIC 9(02).
005400           05  FD-FROTA-VIAGENS          PIC 9(02).
005500           05  FD-FROTA-CAPACIDADE       PIC 9(04).
005600           05  FD-FROTA-CAPACIDADE-X REDEFINES FD-FROTA-CAPACIDADE
005700                                         PIC X(04).
005800           05  FD-FROTA-CLASSE-ROTULO    PIC X(04).
005900           05  FILLER                    PIC X(08).
006000
006100       WORKING-STORAGE SECTION.
006200       77  WRK-FIM-ARQUIVO              PIC X(01) VALUE 'N'.
006300       77  WRK-QTDE-IDX-X               PIC 9(02) COMP VALUE ZEROS.
006400       77  WRK-QTDE-IDX REDEFINES WRK-QTDE-IDX-X PIC 9(02).
006500
006600       01  WRK-FROTA-STATUS             PIC X(02) VALUE SPACES.
006700           88  WRK-FROTA-OK                 VALUE '00'.
006800           88  WRK-FIM                      VALUE 'S'.
006900       01  WRK-LINHA-DEPURACAO          PIC X(60) VALUE SPACES.
007000       01  WRK-LINHA-DEPURACAO-R REDEFINES WRK-LINHA-DEPURACAO.
007100           05  WRK-LD-ROTULO             PIC X(10).
007200           05  WRK-LD-RESTO              PIC X(50).
007300
007400       LINKAGE SECTION.
007500       01  LK-LEFR-FUNCAO               PIC X(01).
007600           88  LK-LEFR-LER-TUDO             VALUE '1'.
007700       01  LK-LEFR-ERRO                 PIC X(01).
007800           88  LK-LEFR-COM-ERRO             VALUE 'S'.
007900       01  LK-LEFR-QTDE-CLASSES         PIC 9(02) COMP.
008000       01  LK-LEFR-TABELA-CLASSES.
008100           05  LK-LEFR-CLASSE           OCCURS 10 TIMES
008200                                         INDEXED BY LK-LEFR-IDX.
008300               10  LK-LEFR-CL-QTD-CAMINHOES  PIC 9(02) COMP.
008400               10  LK-LEFR-CL-VIAGENS        PIC 9(02) COMP.
008500               10  LK-LEFR-CL-CAPACIDADE     PIC 9(04) COMP.
008600               10  LK-LEFR-CL-ROTULO         PIC X(04).
008700               10  FILLER                    PIC X(04).
008800
008900      *================================================================*
009000       PROCEDURE DIVISION USING LK-LEFR-FUNCAO LK-LEFR-ERRO
009100           LK-LEFR-QTDE-CLASSES LK-LEFR-TABELA-CLASSES.
009200      *================================================================*
009300
009400      *----------------------------------------------------------------*
009500      *    PROCESSAMENTO PRINCIPAL - LE TODAS AS CLASSES CADASTRADAS
009600      *    NO ARQUIVO DE FROTA ATE O FIM OU ATE ESTOURAR A TABELA.
009700      *----------------------------------------------------------------*
009800      *> cobol-lint CL002 0000-processar
009900       0000-PROCESSAR                   SECTION.
010000      *----------------------------------------------------------------*
010100           MOVE 'N'                     TO LK-LEFR-ERRO
010200           MOVE ZEROS                   TO LK-LEFR-QTDE-CLASSES
010300
010400           IF NOT LK-LEFR-LER-TUDO
010500               DISPLAY 'LEFR010A - FUNCAO INVALIDA RECEBIDA'
010600               MOVE 'S'                  TO LK-LEFR-ERRO
010700           ELSE
010800               PERFORM 0100-ABRIR-ARQUIVO THRU 0100-EXIT
010900               IF NOT LK-LEFR-COM-ERRO
011000                   PERFORM 0200-LER-CLASSE THRU 0200-EXIT
011100                       UNTIL WRK-FIM
011200                       OR LK-LEFR-QTDE-CLASSES NOT LESS 10
011300                   PERFORM 0300-FECHAR-ARQUIVO THRU 0300-EXIT
011400               END-IF
011500           END-IF
011600
011700           GOBACK
011800           .
011900      *----------------------------------------------------------------*
012000      *> cobol-lint CL002 0000-end
012100       0000-EXIT.                       EXIT.
012200      *----------------------------------------------------------------*
012300
012400      *----------------------------------------------------------------*
012500      *    ABRE O CADASTRO DE FROTA E LE O PRIMEIRO REGISTRO
012600      *----------------------------------------------------------------*
012700       0100-ABRIR-ARQUIVO               SECTION.
012800      *----------------------------------------------------------------*
012900           OPEN INPUT FROTA-ENTRADA
013000
013100           IF NOT WRK-FROTA-OK
013200               DISPLAY 'LEFR010A - ERRO AO ABRIR FROTACAD - STATUS '
013300                   WRK-FROTA-STATUS
013400               MOVE 'S'                  TO LK-LEFR-ERRO
013500               GO TO 0100-EXIT
013600           END-IF
013700
013800           READ FROTA-ENTRADA INTO FD-REG-FROTA
013900               AT END MOVE 'S'           TO WRK-FIM-ARQUIVO
014000           END-READ
014100           .
014200      *----------------------------------------------------------------*
014300       0100-EXIT.                       EXIT.
014400      *----------------------------------------------------------------*
014500
014600      *----------------------------------------------------------------*
014700      *    GRAVA UMA CLASSE DE CAMINHAO NA TABELA DE SAIDA E LE A
014800      *    PROXIMA LINHA DO CADASTRO - REJEITA QUANTIDADE/VIAGENS ZERO.
014900      *----------------------------------------------------------------*
015000       0200-LER-CLASSE                  SECTION.
015100      *----------------------------------------------------------------*
015200           IF FD-FROTA-QTD-CAMINHOES EQUAL ZEROS
015300               OR FD-FROTA-VIAGENS EQUAL ZEROS
015400               DISPLAY 'LEFR010A - REGISTRO DESCARTADO - '
015500                   FD-FROTA-CLASSE-ROTULO
015600               GO TO 0200-PROXIMA
015700           END-IF
015800
015900           ADD 1                        TO LK-LEFR-QTDE-CLASSES
016000           MOVE LK-LEFR-QTDE-CLASSES    TO WRK-QTDE-IDX
016100           SET LK-LEFR-IDX              TO WRK-QTDE-IDX
016200
016300           MOVE FD-FROTA-QTD-CAMINHOES  TO
016400               LK-LEFR-CL-QTD-CAMINHOES(LK-LEFR-IDX)
016500           MOVE FD-FROTA-VIAGENS        TO
016600               LK-LEFR-CL-VIAGENS(LK-LEFR-IDX)
016700           MOVE FD-FROTA-CAPACIDADE     TO
016800               LK-LEFR-CL-CAPACIDADE(LK-LEFR-IDX)
016900           MOVE FD-FROTA-CLASSE-ROTULO  TO
017000               LK-LEFR-CL-ROTULO(LK-LEFR-IDX)
017100
017200       0200-PROXIMA.
017300           READ FROTA-ENTRADA INTO FD-REG-FROTA
017400               AT END MOVE 'S'           TO WRK-FIM-ARQUIVO
017500           END-READ
017600           .
017700      *----------------------------------------------------------------*
017800       0200-EXIT.                       EXIT.
017900      *----------------------------------------------------------------*
018000
018100      *----------------------------------------------------------------*
018200      *    FECHA O CADASTRO DE FROTA E DEVOLVE O CONTROLE AO CHAMADOR
018300      *----------------------------------------------------------------*
018400       0300-FECHAR-ARQUIVO              SECTION.
018500      *----------------------------------------------------------------*
018600           CLOSE FROTA-ENTRADA
018700
018800           IF LK-LEFR-QTDE-CLASSES EQUAL ZEROS
018900               DISPLAY 'LEFR010A - AVISO: NENHUMA CLASSE DE CAMINHAO '
019000                   'FOI CADASTRADA NO ARQUIVO FROTACAD'
019100           END-IF
019200           .
019300      *----------------------------------------------------------------*
019400       0300-EXIT.                       EXIT.
019500      *----------------------------------------------------------------*
