000100      ******************************************************************
000200      * PROGRAMADOR: JOSE ROBERTO - COBOLDICAS
000300      * DATA.......: 18/01/1991
000400      * DESCRICAO..: DISTRIBUICAO DE ROTAS DO SIMULADOR DE COLETA -
000500      *              MONTA A FROTA DE CAMINHOES PEQUENOS EM RODIZIO
000600      *              PELAS ZONAS E AGENDA A PRIMEIRA COLETA DE CADA UM
000700      * NOME.......: ROTA010A
000800      ******************************************************************
000900       IDENTIFICATION DIVISION.
001000       PROGRAM-ID.    ROTA010A.
001100       AUTHOR.        JOSE ROBERTO.
001200       INSTALLATION.  PMT-SLU TERESINA.
001300       DATE-WRITTEN.  18/01/1991.
001400       DATE-COMPILED.
001500       SECURITY.      USO INTERNO - PMT-SLU.
001600      *----------------------------------------------------------------*
001700      * HISTORICO DE MANUTENCAO                                        *
001800      *----------------------------------------------------------------*
001900      * 18/01/1991 JR  OS91-003  PROGRAMA ORIGINAL - CADASTRO DA FROTA
002000      *                          EM RODIZIO PELAS ZONAS DE COLETA.
002100      * 25/06/1991 JR  OS91-019  IDENTIFICADOR DO CAMINHAO PASSOU A SER
002200      *                          "C" + NUMERO SEQUENCIAL (C1, C2, ...).
002300      * 09/02/1993 MSF OS93-008  VALIDACAO DE ZONAS/QUANTIDADE/VIAGENS
002400      *                          ANTES DE MONTAR A FROTA.
002500      * 14/11/1994 MSF OS94-057  CORRIGIDO RODIZIO QUANDO A QUANTIDADE
002600      *                          DE CAMINHOES EXCEDE O NUMERO DE ZONAS.
002700      * 19/05/1998 RQP Y2K-0031  VIRADA DO SECULO - SEM CAMPOS DE DATA
002800      *                          NESTE MODULO - CONFIRMADO SEM IMPACTO.
002900      * 30/09/1998 RQP Y2K-0031  TESTE DE REGRESSAO CONCLUIDO - SEM
003000      *                          ALTERACAO.
003100      * 17/02/2001 CAB OS01-009  PADRONIZADO NOME DE PARAGRAFOS.
003200      * 22/10/2010 CAB OS10-051  AVISO (NAO FATAL) QUANDO A ROTA DE UM
003300      *                          CAMINHAO SAI VAZIA.
003400      * 03/02/2026 JR  CH00231   MODULO ADAPTADO PARA O NOVO SIMULADOR
003500      *                          DE COLETA DE LIXO (ZONAS/ESTACOES) -
003600      *                          NUMERACAO DE CAMINHOES REINICIA EM C1
003700      *                          A CADA CHAMADA, CONFORME ORIGINAL.
003800      *----------------------------------------------------------------*
003900       ENVIRONMENT DIVISION.
004000       CONFIGURATION SECTION.
004100       SPECIAL-NAMES.
004200           C01 IS TOP-OF-FORM
004300           CLASS MAIUSCULAS IS "A" THRU "Z"
004400           UPSI-0 ON STATUS IS ROTA-UPSI-DEPURACAO.
004500
004600       DATA DIVISION.
004700       FILE SECTION.
004800
004900       WORKING-STORAGE SECTION.
005000       77  WRK-I                        PIC 9(03) COMP VALUE ZEROS.
005100       77  WRK-ZONA-IDX-X               PIC 9(02) COMP VALUE ZEROS.
005200       77  WRK-ZONA-IDX REDEFINES WRK-ZONA-IDX-X PIC 9(02).
005300       77  WRK-DIVISAO                  PIC 9(03) COMP VALUE ZEROS.
005400
005500       01  WRK-I-MAIS-1                 PIC 9(03) COMP VALUE ZEROS.
005600       01  WRK-I-MAIS-1-R REDEFINES WRK-I-MAIS-1.
005700           05  WRK-I-1-CENTENA          PIC 9(01).
005800           05  WRK-I-1-DEZENA           PIC 9(01).
005900           05  WRK-I-1-UNIDADE          PIC 9(01).
006000       01  WRK-I-1-1DIG                 PIC 9(01) VALUE ZEROS.
006100       01  WRK-I-1-2DIG                 PIC 9(02) VALUE ZEROS.
006200       01  WRK-TRK-STORE-IDX-X          PIC 9(03) COMP VALUE ZEROS.
006300       01  WRK-TRK-STORE-IDX REDEFINES WRK-TRK-STORE-IDX-X PIC 9(03).
006400       01  WRK-AGN-FUNCAO               PIC X(01) VALUE SPACES.
006500       01  WRK-AGN-ACHOU                PIC X(01) VALUE SPACES.
006600       01  WRK-MENSAGEM                 PIC X(60) VALUE SPACES.
006700
006800       LINKAGE SECTION.
006900       01  LK-ROTA-QTD-CAMINHOES        PIC 9(02).
007000       01  LK-ROTA-VIAGENS              PIC 9(02).
007100       01  LK-ROTA-CAPACIDADE           PIC 9(04).
007200       01  LK-ROTA-ERRO                 PIC X(01).
007300           88  LK-ROTA-COM-ERRO             VALUE 'S'.
007400
007500           COPY COPY010A.
007600           COPY COPY011A.
007700           COPY COPY014A.
007800
007900      *================================================================*
008000       PROCEDURE DIVISION USING LK-ROTA-QTD-CAMINHOES LK-ROTA-VIAGENS
008100           LK-ROTA-CAPACIDADE LK-ROTA-ERRO SIML-ZONA-TABELA
008200           SIML-TRUCK-TABELA SIML-EVT-REGISTRO SIML-AGENDA-TABELA.
008300      *================================================================*
008400
008500      *----------------------------------------------------------------*
008600      *    PROCESSAMENTO PRINCIPAL
008700      *----------------------------------------------------------------*
008800      *> cobol-lint CL002 0000-processar
008900       0000-PROCESSAR                   SECTION.
009000      *----------------------------------------------------------------*
009100           MOVE 'N'                     TO LK-ROTA-ERRO
009200
009300           IF SIML-ZONA-QTDE EQUAL ZEROS
009400               OR LK-ROTA-QTD-CAMINHOES EQUAL ZEROS
009500               OR LK-ROTA-VIAGENS EQUAL ZEROS
009600               DISPLAY 'ROTA010A - PARAMETROS INVALIDOS PARA A FROTA'
009700               MOVE 'S'                  TO LK-ROTA-ERRO
009800           ELSE
009900               PERFORM 0100-MONTAR-CAMINHAO THRU 0100-EXIT
010000                   VARYING WRK-I FROM ZEROS BY 1
010100                   UNTIL WRK-I NOT LESS LK-ROTA-QTD-CAMINHOES
010200           END-IF
010300
010400           GOBACK
010500           .
010600      *----------------------------------------------------------------*
010700      *> cobol-lint CL002 0000-end
010800       0000-EXIT.                       EXIT.
010900      *----------------------------------------------------------------*
011000
011100      *----------------------------------------------------------------*
011200      *    MONTA UM CAMINHAO DA FROTA - RODIZIO PELAS ZONAS (ZONA
011300      *    INICIAL = ZONAS(I MOD NUMZONAS)) E AGENDA A PRIMEIRA COLETA
011400      *----------------------------------------------------------------*
011500       0100-MONTAR-CAMINHAO             SECTION.
011600      *----------------------------------------------------------------*
011700           COMPUTE WRK-DIVISAO = WRK-I / SIML-ZONA-QTDE
011800           COMPUTE WRK-ZONA-IDX = WRK-I - (WRK-DIVISAO * SIML-ZONA-QTDE)
011900                                 + 1
012000
012100           IF WRK-ZONA-IDX GREATER SIML-ZONA-QTDE
012200               OR WRK-ZONA-IDX LESS 1
012300               DISPLAY 'ROTA010A - AVISO: ROTA VAZIA PARA O CAMINHAO'
012400               GO TO 0100-EXIT
012500           END-IF
012600
012700           ADD 1                        TO SIML-TRUCK-QTDE
012800           MOVE SIML-TRUCK-QTDE         TO WRK-TRK-STORE-IDX
012900           COMPUTE WRK-I-MAIS-1 = WRK-I + 1
013000           PERFORM 0110-FORMATAR-ID     THRU 0110-EXIT
013100
013200           MOVE SIML-ZONA-NOME(WRK-ZONA-IDX) TO
013300               SIML-TRUCK-ZONA-DEST(WRK-TRK-STORE-IDX)
013400           MOVE LK-ROTA-CAPACIDADE      TO
013500               SIML-TRUCK-CAP-MAX(WRK-TRK-STORE-IDX)
013600           MOVE ZEROS                   TO
013700               SIML-TRUCK-CARGA-ATUAL(WRK-TRK-STORE-IDX)
013800           MOVE LK-ROTA-VIAGENS         TO
013900               SIML-TRUCK-VIAGENS-REST(WRK-TRK-STORE-IDX)
014000           MOVE 'N'                     TO
014100               SIML-TRUCK-EVT-AGEND-FG(WRK-TRK-STORE-IDX)
014200           MOVE ZEROS                   TO
014300               SIML-TRUCK-TMP-ENT-FILA(WRK-TRK-STORE-IDX)
014400
014500           MOVE 'COLETA'                TO EVT-TIPO
014600           MOVE ZEROS                   TO EVT-TEMPO
014700           MOVE SIML-TRUCK-ID(WRK-TRK-STORE-IDX) TO EVT-TRUCK-ID
014800           MOVE SIML-ZONA-NOME(WRK-ZONA-IDX) TO EVT-ZONA
014900           MOVE SPACES                  TO EVT-ESTACAO
015000           MOVE '1'                     TO WRK-AGN-FUNCAO
015100           CALL 'AGN0010A' USING WRK-AGN-FUNCAO WRK-AGN-ACHOU
015200               SIML-EVT-REGISTRO SIML-AGENDA-TABELA
015300           .
015400      *----------------------------------------------------------------*
015500       0100-EXIT.                       EXIT.
015600      *----------------------------------------------------------------*
015700
015800      *----------------------------------------------------------------*
015900      *    FORMATA O IDENTIFICADOR "C" + SEQUENCIAL SEM ZEROS A
016000      *    ESQUERDA (C1..C9, C10..C99) - SEM USAR FUNCAO INTRINSECA.
016100      *----------------------------------------------------------------*
016200       0110-FORMATAR-ID                 SECTION.
016300      *----------------------------------------------------------------*
016400           IF WRK-I-MAIS-1 LESS 10
016500               MOVE WRK-I-1-UNIDADE      TO WRK-I-1-1DIG
016600               STRING 'C' DELIMITED BY SIZE
016700                      WRK-I-1-1DIG DELIMITED BY SIZE
016800                      INTO SIML-TRUCK-ID(WRK-TRK-STORE-IDX)
016900           ELSE
017000               MOVE WRK-I-MAIS-1         TO WRK-I-1-2DIG
017100               STRING 'C' DELIMITED BY SIZE
017200                      WRK-I-1-2DIG DELIMITED BY SIZE
017300                      INTO SIML-TRUCK-ID(WRK-TRK-STORE-IDX)
017400           END-IF
017500           .
017600      *----------------------------------------------------------------*
017700       0110-EXIT.                       EXIT.
017800      *----------------------------------------------------------------*
