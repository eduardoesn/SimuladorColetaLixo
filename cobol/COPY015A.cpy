000100      *================================================================*
000200      * DESCRICAO..: BOOK DO RELOGIO SIMULADO E DO TIMER DETALHADO
000300      * PROGRAMADOR: JOSE ROBERTO - COBOLDICAS
000400      * DATA.......: 03/02/2026
000500      * FORMATO....: HHMM (RELOGIO) / MINUTOS INTEIROS (TIMER)
000600      *----------------------------------------------------------------*
000700      * TD-TEMPO-COLETA         = COMPONENTE DE TEMPO DE COLETA (MIN)
000800      * TD-TEMPO-DESLOCAMENTO   = COMPONENTE DE TEMPO DE VIAGEM (MIN)
000900      * TD-TEMPO-EXTRA-CARREG   = TEMPO EXTRA CARREGADO (MIN)
001000      * TD-TEMPO-TOTAL          = SOMA DOS TRES COMPONENTES (MIN)
001100      *----------------------------------------------------------------*
001200      * COPY015A-HORA           = HORA DO RELOGIO SIMULADO (7-24)
001300      * COPY015A-MINUTO         = MINUTO DO RELOGIO SIMULADO
001400      *----------------------------------------------------------------*
001500      * MANUTENCAO:
001600      *  03/02/2026 JR CH00231 BOOK CRIADO P/ SIMULADOR DE COLETA
001700      *================================================================*
001800       01  COPY015A-REGISTRO.
001900      *     TimerDetalhado (computado, nao persistido)
002000        05  TD-TEMPO-COLETA             PIC 9(06) COMP.
002100        05  TD-TEMPO-DESLOCAMENTO       PIC 9(06) COMP.
002200        05  TD-TEMPO-EXTRA-CARREG       PIC 9(06) COMP.
002300        05  TD-TEMPO-TOTAL              PIC 9(06) COMP.
002400      *     MASCARA DO RELOGIO SIMULADO - HH:MM (INICIO AS 07:00)
002500        05  COPY015A-MASC-RELOGIO.
002600         10 COPY015A-HORA               PIC 9(002) VALUE ZEROS.
002700         10 FILLER                      PIC X(001) VALUE ':'.
002800         10 COPY015A-MINUTO             PIC 9(002) VALUE ZEROS.
002900      *     MASCARA DA DURACAO TOTAL - "Xh YYmin" OU "Zmin"
003000        05  COPY015A-MASC-DURACAO       PIC X(020) VALUE SPACES.
