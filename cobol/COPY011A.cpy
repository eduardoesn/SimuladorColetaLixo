000100      *================================================================*
000200      * DESCRICAO..: BOOK DA FROTA DE CAMINHOES PEQUENOS
000300      * PROGRAMADOR: JOSE ROBERTO - COBOLDICAS
000400      * DATA.......: 03/02/2026
000500      * TAMANHO....: 00031
000600      *----------------------------------------------------------------*
000700      * SIML-TRUCK-ID           = IDENTIFICADOR DO CAMINHAO (C1, C2...)
000800      * SIML-TRUCK-CAP-MAX      = CAPACIDADE MAXIMA (TONELADAS)
000900      * SIML-TRUCK-CARGA-ATUAL  = CARGA ATUAL (TONELADAS)
001000      * SIML-TRUCK-VIAGENS-REST = VIAGENS RESTANTES NO DIA
001100      * SIML-TRUCK-ZONA-DEST    = ZONA DE DESTINO ATUAL
001200      * SIML-TRUCK-EVT-AGEND-FG = "Y"/"N" TIMEOUT DE FILA PENDENTE
001300      * SIML-TRUCK-TMP-ENT-FILA = HORARIO QUE ENTROU NA FILA (MINUTOS)
001400      *----------------------------------------------------------------*
001500      * MANUTENCAO:
001600      *  03/02/2026 JR CH00231 BOOK CRIADO P/ SIMULADOR DE COLETA
001700      *================================================================*
001800       01  COPY011A-HEADER.
001900        05  COPY011A-COD-BOOK           PIC X(08) VALUE 'COPY011A'.
002000        05  COPY011A-TAM-BOOK           PIC 9(05) VALUE 00031.
002100
002200      *    FROTA DE CAMINHOES PEQUENOS (CaminhaoPequeno) - TAMANHO
002300      *    MAXIMO DE FROTA SUPORTADO PELO SIMULADOR
002400       01  SIML-TRUCK-TABELA.
002500        05  SIML-TRUCK-QTDE             PIC 9(03) COMP VALUE ZEROS.
002600        05  SIML-TRUCK-ITEM OCCURS 30 TIMES INDEXED BY SIML-TRUCK-IDX.
002700         10 SIML-TRUCK-ID               PIC X(04).
002800         10 SIML-TRUCK-CAP-MAX          PIC 9(04).
002900         10 SIML-TRUCK-CARGA-ATUAL      PIC 9(04).
003000         10 SIML-TRUCK-VIAGENS-REST     PIC 9(02).
003100         10 SIML-TRUCK-ZONA-DEST        PIC X(10).
003200         10 SIML-TRUCK-EVT-AGEND-FG     PIC X(01).
003300           88 SIML-TRUCK-EVT-AGENDADO        VALUE 'Y'.
003400           88 SIML-TRUCK-EVT-NAO-AGENDADO    VALUE 'N'.
003500         10 SIML-TRUCK-TMP-ENT-FILA     PIC 9(06).
003600         10 FILLER                      PIC X(04).
